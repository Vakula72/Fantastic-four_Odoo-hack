000100*****************************************************************
000200* Title...........: EAR1000 - Approval Workflow Definition Load
000300* Programmer.......: D. J. Parkhurst
000400* Installation.....: Vanderloo Financial Systems, Inc. -
000500*                    Data Processing, Finance Applications
000600* Date-Written.....: 06/12/89
000700* Date-Compiled....:
000800* Security.........: Confidential - Internal Use Only
000900* Program Desc.....: Batch load of an approval workflow
001000*                    definition (one workflow header, its ordered
001100*                    steps and its conditional rules) for a
001200*                    company, read from a single transaction
001300*                    pass.  Steps are renumbered 1..n in the
001400*                    order read regardless of what order number
001500*                    (if any) came in on the transaction; any
001600*                    specific approver named on a step or rule
001700*                    must already exist on USRFILE.
001800* Change Log.......:
001900*    06/12/89  DJP  ORIGINAL PROGRAM - EAR1000
002000*    02/14/97  LKM  ADDED STEP/RULE LOAD FOR NEW WORKFLOW ENGINE,
002100*                   CR-2040 (PRIOR RELEASE LOADED A WORKFLOW
002200*                   HEADER ONLY)
002300*    09/01/98  LKM  Y2K PASS, CR-2231 - NO TWO-DIGIT YEAR FIELDS
002400*                   IN THIS PROGRAM, VERIFIED CLEAN
002500*    03/30/00  TWH  REJECTED STEP/RULE TRANSACTIONS NOW SKIP
002600*                   THAT RECORD INSTEAD OF ABORTING THE WHOLE
002700*                   WORKFLOW, REQ 3102
002800*    11/18/02  TWH  ADDED RUN-SUMMARY DISPLAY AT STOP RUN,
002900*                   HELP DESK TICKET 8847
003000*****************************************************************
003100
003200 IDENTIFICATION DIVISION.
003300
003400 PROGRAM-ID.  EAR1000.
003500 AUTHOR.      D. J. PARKHURST.
003600 INSTALLATION. VANDERLOO FINANCIAL SYSTEMS, INC.
003700 DATE-WRITTEN. 06/12/89.
003800 DATE-COMPILED.
003900 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900
005000 FILE-CONTROL.
005100
005200     SELECT WFLTRAN  ASSIGN TO WFLTRAN.
005300     SELECT CMPFILE  ASSIGN TO CMPFILE.
005400     SELECT USRFILE  ASSIGN TO USRFILE.
005500     SELECT CTLFILE  ASSIGN TO CTLFILE
005600                     FILE STATUS IS CTLFILE-FILE-STATUS.
005700     SELECT WFLFILE  ASSIGN TO WFLFILE
005800                     FILE STATUS IS WFLFILE-FILE-STATUS.
005900     SELECT STPFILE  ASSIGN TO STPFILE
006000                     FILE STATUS IS STPFILE-FILE-STATUS.
006100     SELECT RULFILE  ASSIGN TO RULFILE
006200                     FILE STATUS IS RULFILE-FILE-STATUS.
006300     SELECT ERRTRAN  ASSIGN TO ERRTRAN
006400                     FILE STATUS IS ERRTRAN-FILE-STATUS.
006500
006600 DATA DIVISION.
006700
006800 FILE SECTION.
006900
007000 FD  WFLTRAN.
007100
007200 01  WFL-TRAN-RECORD.
007300     05  WT-TRANSACTION-CODE       PIC X(01).
007400         88  WT-HEADER                  VALUE "H".
007500         88  WT-STEP                    VALUE "S".
007600         88  WT-RULE                    VALUE "R".
007700     05  WT-DETAIL-AREA             PIC X(130).
007800     05  WT-HDR-AREA REDEFINES WT-DETAIL-AREA.
007900         10  WT-HDR-COMPANY-ID          PIC 9(09).
008000         10  WT-HDR-WORKFLOW-NAME       PIC X(100).
008100         10  WT-HDR-IS-MGR-APPROVER     PIC X(01).
008200         10  FILLER                     PIC X(20).
008300     05  WT-STEP-AREA REDEFINES WT-DETAIL-AREA.
008400         10  WT-STP-ROLE                PIC X(08).
008500         10  WT-STP-APPROVER-USER-ID    PIC 9(09).
008600         10  WT-STP-MIN-AMOUNT          PIC S9(10)V9(02).
008700         10  WT-STP-MAX-AMOUNT          PIC S9(10)V9(02).
008800         10  FILLER                     PIC X(89).
008900     05  WT-RULE-AREA REDEFINES WT-DETAIL-AREA.
009000         10  WT-RUL-RULE-TYPE           PIC X(17).
009100         10  WT-RUL-PERCENTAGE-REQUIRED PIC 9(03)V9(02).
009200         10  WT-RUL-SPECIFIC-APPR-ID    PIC 9(09).
009300         10  FILLER                     PIC X(96).
009400
009500 FD  CMPFILE.
009600     COPY CMPREC.
009700
009800 FD  USRFILE.
009900     COPY USRREC.
010000
010100 FD  CTLFILE.
010200     COPY CTLREC.
010300
010400 FD  WFLFILE.
010500     COPY WFLREC.
010600
010700 FD  STPFILE.
010800     COPY STPREC.
010900
011000 FD  RULFILE.
011100     COPY RULREC.
011200
011300 FD  ERRTRAN.
011400
011500 01  ERROR-TRANSACTION             PIC X(131).
011600
011700 WORKING-STORAGE SECTION.
011800
011900 01  SWITCHES.
012000     05  ALL-TRAN-PROCESSED-SWITCH     PIC X  VALUE "N".
012100         88  ALL-TRAN-PROCESSED             VALUE "Y".
012200     05  SKIP-CURRENT-WFL-SWITCH        PIC X  VALUE "Y".
012300         88  SKIP-CURRENT-WFL               VALUE "Y".
012400     05  WS-STEP-VALID-SWITCH           PIC X  VALUE "Y".
012500         88  STEP-VALID                     VALUE "Y".
012600     05  WS-RULE-VALID-SWITCH           PIC X  VALUE "Y".
012700         88  RULE-VALID                     VALUE "Y".
012800     05  WS-COMPANY-FOUND-SWITCH        PIC X  VALUE "N".
012900         88  COMPANY-FOUND                  VALUE "Y".
013000     05  WS-USER-FOUND-SWITCH           PIC X  VALUE "N".
013100         88  USER-FOUND                     VALUE "Y".
013200     05  WS-CMPFILE-EOF-SWITCH          PIC X  VALUE "N".
013300         88  CMPFILE-AT-END                 VALUE "Y".
013400     05  WS-USRFILE-EOF-SWITCH          PIC X  VALUE "N".
013500         88  USRFILE-AT-END                 VALUE "Y".
013600
013700 01  FILE-STATUS-FIELDS.
013800     05  CTLFILE-FILE-STATUS        PIC XX.
013900         88  CTLFILE-SUCCESSFUL         VALUE "00".
014000     05  WFLFILE-FILE-STATUS        PIC XX.
014100         88  WFLFILE-SUCCESSFUL         VALUE "00".
014200     05  STPFILE-FILE-STATUS        PIC XX.
014300         88  STPFILE-SUCCESSFUL         VALUE "00".
014400     05  RULFILE-FILE-STATUS        PIC XX.
014500         88  RULFILE-SUCCESSFUL         VALUE "00".
014600     05  ERRTRAN-FILE-STATUS        PIC XX.
014700         88  ERRTRAN-SUCCESSFUL          VALUE "00".
014800
014900 01  WS-SEARCH-USER-ID                  PIC 9(09) VALUE ZEROES.
015000
015100 01  WS-CURRENT-WFL.
015200     05  WS-CURRENT-WFL-ID          PIC 9(09) VALUE ZEROES.
015300     05  WS-STEP-ORDER-CTR          PIC 9(04) COMP   VALUE ZEROES.
015400
015500 01  WS-COUNTERS.
015600     05  WS-CNT-HEADERS-READ        PIC 9(07) COMP   VALUE ZEROES.
015700     05  WS-CNT-STEPS-WRITTEN       PIC 9(07) COMP   VALUE ZEROES.
015800     05  WS-CNT-RULES-WRITTEN       PIC 9(07) COMP   VALUE ZEROES.
015900     05  WS-CNT-TRAN-REJECTED       PIC 9(07) COMP   VALUE ZEROES.
016000
016100 01  WS-COMPANY-TABLE-CONTROL.
016200     05  WS-CMP-COUNT               PIC 9(05) COMP   VALUE ZEROES.
016300
016400 01  WS-COMPANY-TABLE.
016500     05  WS-CMP-ENTRY OCCURS 0 TO 09999 TIMES
016600                      DEPENDING ON WS-CMP-COUNT
016700                      ASCENDING KEY IS WS-CMP-ID-K
016800                      INDEXED BY WS-CMP-IDX.
016900         10  WS-CMP-ID-K            PIC 9(09).
017000
017100 01  WS-USER-TABLE-CONTROL.
017200     05  WS-USR-COUNT               PIC 9(06) COMP   VALUE ZEROES.
017300
017400 01  WS-USER-TABLE.
017500     05  WS-USR-ENTRY OCCURS 0 TO 99999 TIMES
017600                      DEPENDING ON WS-USR-COUNT
017700                      ASCENDING KEY IS WS-USR-ID-K
017800                      INDEXED BY WS-USR-IDX.
017900         10  WS-USR-ID-K            PIC 9(09).
018000
018100 PROCEDURE DIVISION.
018200
018300*****************************************************************
018400*    Opens every file this load touches, loads the company and
018500*    user reference tables and the next-key control record,
018600*    drives the transaction pass, rewrites the control record
018700*    and closes out.
018800*****************************************************************
018900 000-LOAD-WORKFLOW-DEFINITIONS.
019000
019100     OPEN INPUT  WFLTRAN
019200                 CMPFILE
019300                 USRFILE
019400          I-O    CTLFILE
019500          OUTPUT WFLFILE
019600                 STPFILE
019700                 RULFILE
019800                 ERRTRAN.
019900     PERFORM 100-LOAD-COMPANY-TABLE THRU 100-EXIT.
020000     PERFORM 110-LOAD-USER-TABLE THRU 110-EXIT.
020100     PERFORM 120-LOAD-CONTROL-RECORD THRU 120-EXIT.
020200     PERFORM 300-PROCESS-TRANSACTION THRU 300-EXIT
020300         UNTIL ALL-TRAN-PROCESSED.
020400     PERFORM 900-REWRITE-CONTROL-RECORD THRU 900-REWRITE-EXIT.
020500     CLOSE WFLTRAN
020600           CMPFILE
020700           USRFILE
020800           CTLFILE
020900           WFLFILE
021000           STPFILE
021100           RULFILE
021200           ERRTRAN.
021300     DISPLAY "EAR1000 - WORKFLOW HEADERS LOADED: "                TKT8847
021400             WS-CNT-HEADERS-READ.
021500     DISPLAY "EAR1000 - STEPS WRITTEN:           "
021600             WS-CNT-STEPS-WRITTEN.
021700     DISPLAY "EAR1000 - RULES WRITTEN:           "
021800             WS-CNT-RULES-WRITTEN.
021900     DISPLAY "EAR1000 - TRANSACTIONS REJECTED:   "
022000             WS-CNT-TRAN-REJECTED.
022100     STOP RUN.
022200
022300*****************************************************************
022400*    Reads CMPFILE once, ascending by CMP-ID, into a table so
022500*    330-FIND-COMPANY can SEARCH ALL it instead of re-reading the
022600*    file per header transaction.
022700*****************************************************************
022800 100-LOAD-COMPANY-TABLE.
022900
023000     MOVE ZERO TO WS-CMP-COUNT.
023100     PERFORM 101-READ-COMPANY-RECORD THRU 101-EXIT
023200         UNTIL CMPFILE-AT-END.
023300 100-EXIT.
023400     EXIT.
023500
023600 101-READ-COMPANY-RECORD.
023700
023800     READ CMPFILE
023900         AT END
024000             SET CMPFILE-AT-END TO TRUE
024100         NOT AT END
024200             ADD 1 TO WS-CMP-COUNT
024300             MOVE CMP-ID TO WS-CMP-ID-K (WS-CMP-COUNT).
024400 101-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800*    Reads USRFILE once, ascending by USR-ID, into a table so
024900*    360-FIND-USER can SEARCH ALL it for every approver named on
025000*    a step or rule transaction.
025100*****************************************************************
025200 110-LOAD-USER-TABLE.
025300
025400     MOVE ZERO TO WS-USR-COUNT.
025500     PERFORM 111-READ-USER-RECORD THRU 111-EXIT
025600         UNTIL USRFILE-AT-END.
025700 110-EXIT.
025800     EXIT.
025900
026000 111-READ-USER-RECORD.
026100
026200     READ USRFILE
026300         AT END
026400             SET USRFILE-AT-END TO TRUE
026500         NOT AT END
026600             ADD 1 TO WS-USR-COUNT
026700             MOVE USR-ID TO WS-USR-ID-K (WS-USR-COUNT).
026800 111-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*    Reads the single next-key control record so new WFL-ID,
027300*    STP-ID and RUL-ID values can be minted as this run writes
027400*    new master records.
027500*****************************************************************
027600 120-LOAD-CONTROL-RECORD.
027700
027800     READ CTLFILE
027900         AT END
028000             MOVE ZEROES TO CTL-RECORD.
028100 120-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500*    One pass through WFLTRAN: a header transaction starts a new
028600*    workflow, a step or rule transaction is attached to the
028700*    workflow most recently started.
028800*****************************************************************
028900 300-PROCESS-TRANSACTION.
029000
029100     PERFORM 310-READ-WFLTRAN THRU 310-EXIT.
029200     IF NOT ALL-TRAN-PROCESSED
029300         EVALUATE TRUE
029400             WHEN WT-HEADER
029500                 PERFORM 320-START-WORKFLOW THRU 320-EXIT
029600             WHEN WT-STEP
029700                 PERFORM 340-ADD-STEP THRU 340-EXIT
029800             WHEN WT-RULE
029900                 PERFORM 350-ADD-RULE THRU 350-EXIT
030000             WHEN OTHER
030100                 PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
030200         END-EVALUATE.
030300 300-EXIT.
030400     EXIT.
030500
030600 310-READ-WFLTRAN.
030700
030800     READ WFLTRAN
030900         AT END
031000             SET ALL-TRAN-PROCESSED TO TRUE.
031100 310-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500*    New workflow, header portion.  The header transaction's
031600*    company must already be on CMPFILE.  If it is, mint the new
031700*    WFL-ID, write the workflow header and reset the per-workflow
031800*    step-order counter; if not, reject the header (and every
031900*    step/rule transaction that follows it, per 340/350 below)
032000*    to ERRTRAN.
032100*****************************************************************
032200 320-START-WORKFLOW.
032300
032400     ADD 1 TO WS-CNT-HEADERS-READ.
032500     PERFORM 330-FIND-COMPANY THRU 330-EXIT.
032600     IF NOT COMPANY-FOUND
032700         SET SKIP-CURRENT-WFL TO TRUE
032800         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
032900     ELSE
033000         MOVE "N" TO SKIP-CURRENT-WFL-SWITCH
033100         MOVE CTL-NEXT-WFL-ID TO WS-CURRENT-WFL-ID
033200         ADD 1 TO CTL-NEXT-WFL-ID
033300         MOVE WS-CURRENT-WFL-ID     TO WFL-ID
033400         MOVE WT-HDR-COMPANY-ID     TO WFL-COMPANY-ID
033500         MOVE WT-HDR-WORKFLOW-NAME  TO WFL-NAME
033600         MOVE WT-HDR-IS-MGR-APPROVER TO WFL-IS-MANAGER-APPROVER
033700         SET WFL-ACTIVE TO TRUE
033800         WRITE WFL-RECORD
033900         IF NOT WFLFILE-SUCCESSFUL
034000             DISPLAY "WRITE ERROR ON WFLFILE FOR WFL-ID "
034100                     WFL-ID
034200             DISPLAY "FILE STATUS CODE IS " WFLFILE-FILE-STATUS
034300         END-IF
034400         MOVE ZERO TO WS-STEP-ORDER-CTR.
034500 320-EXIT.
034600     EXIT.
034700
034800 330-FIND-COMPANY.
034900
035000     MOVE "N" TO WS-COMPANY-FOUND-SWITCH.
035100     IF WS-CMP-COUNT > ZERO
035200         SEARCH ALL WS-CMP-ENTRY
035300             WHEN WS-CMP-ID-K (WS-CMP-IDX) = WT-HDR-COMPANY-ID
035400                 MOVE "Y" TO WS-COMPANY-FOUND-SWITCH.
035500 330-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900*    New workflow, step portion: attach a step to the workflow
036000*    most recently started.  STP-STEP-ORDER is this shop's own
036100*    running count, not whatever order number the transaction
036200*    happened to carry, so steps land 1..n in read order no
036300*    matter how the feed was sequenced.  A specific approver that
036400*    is not on USRFILE rejects just this step, not the whole
036500*    workflow.
036600*****************************************************************
036700 340-ADD-STEP.                                                    REQ3102
036800
036900     IF SKIP-CURRENT-WFL
037000         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
037100     ELSE
037200         MOVE "Y" TO WS-STEP-VALID-SWITCH
037300         IF WT-STP-APPROVER-USER-ID NOT = ZERO
037400             MOVE WT-STP-APPROVER-USER-ID TO WS-SEARCH-USER-ID
037500             PERFORM 360-FIND-USER THRU 360-EXIT
037600             IF NOT USER-FOUND
037700                 MOVE "N" TO WS-STEP-VALID-SWITCH
037800         END-IF
037900         IF STEP-VALID
038000             ADD 1 TO WS-STEP-ORDER-CTR
038100             MOVE CTL-NEXT-STP-ID TO STP-ID
038200             ADD 1 TO CTL-NEXT-STP-ID
038300             MOVE WS-CURRENT-WFL-ID     TO STP-WORKFLOW-ID
038400             MOVE WS-STEP-ORDER-CTR     TO STP-STEP-ORDER
038500             MOVE WT-STP-ROLE           TO STP-ROLE
038600             MOVE WT-STP-APPROVER-USER-ID TO STP-APPROVER-USER-ID
038700             MOVE WT-STP-MIN-AMOUNT     TO STP-MIN-AMOUNT
038800             MOVE WT-STP-MAX-AMOUNT     TO STP-MAX-AMOUNT
038900             SET STP-STATUS-PENDING TO TRUE
039000             WRITE STP-RECORD
039100             IF NOT STPFILE-SUCCESSFUL
039200                 DISPLAY "WRITE ERROR ON STPFILE FOR STP-ID "
039300                         STP-ID
039400                 DISPLAY "FILE STATUS CODE IS "
039500                         STPFILE-FILE-STATUS
039600             END-IF
039700             ADD 1 TO WS-CNT-STEPS-WRITTEN
039800         ELSE
039900             PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT.
040000 340-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400*    New workflow, rule portion: attach a rule to the workflow
040500*    most recently started.  A specific approver that is not on
040600*    USRFILE rejects just this rule, not the whole workflow.
040700*****************************************************************
040800 350-ADD-RULE.
040900
041000     IF SKIP-CURRENT-WFL
041100         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
041200     ELSE
041300         MOVE "Y" TO WS-RULE-VALID-SWITCH
041400         IF WT-RUL-SPECIFIC-APPR-ID NOT = ZERO
041500             MOVE WT-RUL-SPECIFIC-APPR-ID TO WS-SEARCH-USER-ID
041600             PERFORM 360-FIND-USER THRU 360-EXIT
041700             IF NOT USER-FOUND
041800                 MOVE "N" TO WS-RULE-VALID-SWITCH
041900         END-IF
042000         IF RULE-VALID
042100             MOVE CTL-NEXT-RUL-ID TO RUL-ID
042200             ADD 1 TO CTL-NEXT-RUL-ID
042300             MOVE WS-CURRENT-WFL-ID     TO RUL-WORKFLOW-ID
042400             MOVE WT-RUL-RULE-TYPE      TO RUL-RULE-TYPE
042500             MOVE WT-RUL-PERCENTAGE-REQUIRED
042600                                        TO RUL-PERCENTAGE-REQUIRED
042700             MOVE WT-RUL-SPECIFIC-APPR-ID
042800                                    TO RUL-SPECIFIC-APPROVER-ID
042900             SET RUL-ACTIVE TO TRUE
043000             WRITE RUL-RECORD
043100             IF NOT RULFILE-SUCCESSFUL
043200                 DISPLAY "WRITE ERROR ON RULFILE FOR RUL-ID "
043300                         RUL-ID
043400                 DISPLAY "FILE STATUS CODE IS "
043500                         RULFILE-FILE-STATUS
043600             END-IF
043700             ADD 1 TO WS-CNT-RULES-WRITTEN
043800         ELSE
043900             PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT.
044000 350-EXIT.
044100     EXIT.
044200
044300*****************************************************************
044400*    Shared by 340/350: looks up a specific-approver user id in
044500*    the in-memory user table built by 110-LOAD-USER-TABLE.
044600*****************************************************************
044700 360-FIND-USER.
044800
044900     MOVE "N" TO WS-USER-FOUND-SWITCH.
045000     IF WS-USR-COUNT > ZERO
045100         SEARCH ALL WS-USR-ENTRY
045200             WHEN WS-USR-ID-K (WS-USR-IDX) = WS-SEARCH-USER-ID
045300                 MOVE "Y" TO WS-USER-FOUND-SWITCH.
045400 360-EXIT.
045500     EXIT.
045600
045700*****************************************************************
045800*    Writes the offending transaction to ERRTRAN.  Used for a
045900*    header whose company is not on file, a step/rule attached
046000*    to a rejected workflow, a step/rule naming an unknown
046100*    approver, and any transaction code this program does not
046200*    recognize.
046300*****************************************************************
046400 900-WRITE-ERROR-TRANSACTION.
046500
046600     WRITE ERROR-TRANSACTION FROM WFL-TRAN-RECORD.
046700     IF NOT ERRTRAN-SUCCESSFUL
046800         DISPLAY "WRITE ERROR ON ERRTRAN"
046900         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
047000     END-IF.
047100     ADD 1 TO WS-CNT-TRAN-REJECTED.
047200 900-EXIT.
047300     EXIT.
047400
047500*****************************************************************
047600*    Rewrites the next-key control record with the WFL/STP/RUL
047700*    counters as they stand after this run, so the next run picks
047800*    up unique keys where this one left off.
047900*****************************************************************
048000 900-REWRITE-CONTROL-RECORD.
048100
048200     REWRITE CTL-RECORD.
048300 900-REWRITE-EXIT.
048400     EXIT.
