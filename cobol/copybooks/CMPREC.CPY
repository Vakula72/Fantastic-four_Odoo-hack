000100*****************************************************************
000200* Copybook........: CMPREC
000300* Title...........: Company Master Record
000400* Used by.........: EAR1000, EAR2000, EAR3000, EAR4000
000500* Description.....: One entry per subscribing company.  Loaded
000600*                  whole into a table by every program that has
000700*                  to resolve a company's base currency or name;
000800*                  this slice carries no currency-conversion
000900*                  logic, so CMP-BASE-CURRENCY is informational
001000*                  only here.
001100* Change Log......:
001200*    04/02/87  RCB  ORIGINAL COPYBOOK - CMPREC
001300*    11/14/91  DJP  WIDENED CMP-NAME TO 100 BYTES PER REQ 1142
001400*    08/22/98  LKM  ADDED CMP-BASE-CURRENCY, Y2K PASS CR-2231
001500*****************************************************************
001600 01  CMP-RECORD.
001700     05  CMP-ID                     PIC 9(09).
001800     05  CMP-NAME                   PIC X(100).
001900     05  CMP-BASE-CURRENCY          PIC X(10).
002000     05  FILLER                     PIC X(15).
