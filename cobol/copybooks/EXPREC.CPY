000100*****************************************************************
000200* Copybook........: EXPREC
000300* Title...........: Expense Claim Master Record
000400* Used by.........: EAR2000, EAR3000
000500* Description.....: One entry per submitted expense claim.
000600*                  EXP-CREATED-AT/EXP-UPDATED-AT were added
000700*                  under CR-2344 so EAR2000 can stamp its own
000800*                  create/update dates on the record - the
000900*                  claim-entry front end keeps its own separate
001000*                  timestamps and never passed them down.
001100* Change Log......:
001200*    05/19/89  RCB  ORIGINAL COPYBOOK - EXPREC
001300*    01/05/94  DJP  WIDENED EXP-DESCRIPTION TO 200, REQ 2077
001400*    07/02/98  LKM  ADDED EXP-DATE-BRK/EXP-SUBMITTED-AT-BRK,
001500*                  Y2K PASS CR-2231
001600*    10/30/99  LKM  ADDED EXP-CREATED-AT/EXP-UPDATED-AT, CR-2344
001700*****************************************************************
001800 01  EXP-RECORD.
001900     05  EXP-ID                     PIC 9(09).
002000     05  EXP-USER-ID                PIC 9(09).
002100     05  EXP-AMOUNT                 PIC S9(10)V9(02) COMP-3.
002200     05  EXP-CURRENCY               PIC X(10).
002300     05  EXP-CATEGORY               PIC X(50).
002400     05  EXP-DESCRIPTION            PIC X(200).
002500     05  EXP-DATE                   PIC 9(08).
002600     05  EXP-DATE-BRK REDEFINES EXP-DATE.
002700         10  EXP-DATE-CCYY          PIC 9(04).
002800         10  EXP-DATE-MM            PIC 9(02).
002900         10  EXP-DATE-DD            PIC 9(02).
003000     05  EXP-PAID-BY                PIC X(100).
003100     05  EXP-STATUS                 PIC X(11).
003200         88  EXP-STATUS-PENDING         VALUE "PENDING    ".
003300         88  EXP-STATUS-APPROVED        VALUE "APPROVED   ".
003400         88  EXP-STATUS-REJECTED        VALUE "REJECTED   ".
003500         88  EXP-STATUS-IN-PROGRESS     VALUE "IN_PROGRESS".
003600     05  EXP-SUBMITTED-AT           PIC 9(14).
003700     05  EXP-SUBMITTED-AT-BRK REDEFINES EXP-SUBMITTED-AT.
003800         10  EXP-SUBM-CCYYMMDD      PIC 9(08).
003900         10  EXP-SUBM-HHMMSS        PIC 9(06).
004000     05  EXP-CREATED-AT             PIC 9(14).
004100     05  EXP-UPDATED-AT             PIC 9(14).
004200     05  FILLER                     PIC X(20).
