000100*****************************************************************
000200* Copybook........: APRREC
000300* Title...........: Expense Approval Record
000400* Used by.........: EAR3000
000500* Description.....: One entry per approver queued against an
000600*                  expense, manager step or workflow step alike.
000700*                  APR-WORKFLOW-STEP of 9999 is this shop's
000800*                  stand-in for a "no step assigned yet" mark -
000900*                  APR-WORKFLOW-STEP is unsigned here and
001000*                  legitimate step numbers never get near 9999,
001100*                  this shop's own end-of-file/not-set sentinel
001200*                  trick, same idea as HIGH-VALUES on a signed key.
001300* Change Log......:
001400*    02/14/97  LKM  ORIGINAL COPYBOOK - APRREC, CR-2040
001500*    09/01/98  LKM  ADDED APR-APPROVED-AT-BRK, Y2K PASS CR-2231
001600*****************************************************************
001700 01  APR-RECORD.
001800     05  APR-ID                     PIC 9(09).
001900     05  APR-EXPENSE-ID             PIC 9(09).
002000     05  APR-APPROVER-ID            PIC 9(09).
002100     05  APR-WORKFLOW-STEP          PIC 9(04).
002200         88  APR-STEP-NOT-SET           VALUE 9999.
002300         88  APR-STEP-MANAGER           VALUE 0000.
002400     05  APR-STATUS                 PIC X(08).
002500         88  APR-STATUS-PENDING         VALUE "PENDING ".
002600         88  APR-STATUS-APPROVED        VALUE "APPROVED".
002700         88  APR-STATUS-REJECTED        VALUE "REJECTED".
002800     05  APR-REMARKS                PIC X(200).
002900     05  APR-APPROVED-AT            PIC 9(14).
003000     05  APR-APPROVED-AT-BRK REDEFINES APR-APPROVED-AT.
003100         10  APR-APPR-CCYYMMDD      PIC 9(08).
003200         10  APR-APPR-HHMMSS        PIC 9(06).
003300     05  FILLER                     PIC X(15).
