000100*****************************************************************
000200* Copybook........: CTLREC
000300* Title...........: Next-Key Control Record
000400* Used by.........: EAR1000, EAR3000
000500* Description.....: Single-record file holding the next available
000600*                  primary key for each master file this suite
000700*                  maintains.  Read at OPEN, incremented as each
000800*                  new master record is built, rewritten at
000900*                  CLOSE.  Same control-record trick this shop
001000*                  has used since the file cabinet days to avoid
001100*                  duplicate keys across batch runs without a
001200*                  database sequence to lean on.
001300* Change Log......:
001400*    02/14/97  LKM  ORIGINAL COPYBOOK - CTLREC, CR-2040
001500*    01/09/98  LKM  ADDED CTL-NEXT-EXP-ID/CTL-NEXT-APR-ID, CR-2199
001600*****************************************************************
001700 01  CTL-RECORD.
001800     05  CTL-NEXT-WFL-ID            PIC 9(09).
001900     05  CTL-NEXT-STP-ID            PIC 9(09).
002000     05  CTL-NEXT-RUL-ID            PIC 9(09).
002100     05  CTL-NEXT-EXP-ID            PIC 9(09).
002200     05  CTL-NEXT-APR-ID            PIC 9(09).
002300     05  FILLER                     PIC X(15).
