000100*****************************************************************
000200* Copybook........: USRREC
000300* Title...........: User Master Record
000400* Used by.........: EAR1000, EAR2000, EAR3000, EAR4000
000500* Description.....: One entry per login-eligible employee/manager/
000600*                  admin.  USR-MANAGER-ID of zero means the user
000700*                  has no manager on file.  USR-UPDATED-AT is
000800*                  stamped by EAR4000 whenever a manager gets
000900*                  assigned; it was not on the original personnel
001000*                  card layout but CR-2231 needed somewhere on
001100*                  this record to hold when the assignment took.
001200* Change Log......:
001300*    09/09/88  RCB  ORIGINAL COPYBOOK - USRREC
001400*    02/17/93  DJP  ADDED USR-MANAGER-ID FOR ORG CHART PROJECT
001500*    06/30/98  LKM  ADDED USR-UPDATED-AT, Y2K PASS CR-2231
001600*    03/11/04  TWH  ADDED USR-NAME-LEGACY-BRK REDEFINE, REQ 3390
001700*****************************************************************
001800 01  USR-RECORD.
001900     05  USR-ID                     PIC 9(09).
002000     05  USR-COMPANY-ID             PIC 9(09).
002100     05  USR-NAME                   PIC X(100).
002200     05  USR-NAME-LEGACY-BRK REDEFINES USR-NAME.
002300*        pre-1998 HR feed carried a fixed 30/70 last/first split;
002400*        kept so the nightly HR cross-reference job can still
002500*        read this record without a rewrite.
002600         10  USR-NAME-LEGACY-LAST   PIC X(30).
002700         10  USR-NAME-LEGACY-FIRST  PIC X(70).
002800     05  USR-EMAIL                  PIC X(100).
002900     05  USR-ROLE                   PIC X(8).
003000         88  USR-ROLE-ADMIN             VALUE "ADMIN   ".
003100         88  USR-ROLE-MANAGER           VALUE "MANAGER ".
003200         88  USR-ROLE-EMPLOYEE          VALUE "EMPLOYEE".
003300     05  USR-MANAGER-ID             PIC 9(09).
003400     05  USR-IS-ACTIVE              PIC X(01).
003500         88  USR-ACTIVE                 VALUE "Y".
003600         88  USR-INACTIVE               VALUE "N".
003700     05  USR-UPDATED-AT             PIC 9(14).
003800     05  FILLER                     PIC X(10).
