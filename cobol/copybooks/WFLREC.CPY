000100*****************************************************************
000200* Copybook........: WFLREC
000300* Title...........: Approval Workflow Master Record
000400* Used by.........: EAR1000, EAR3000
000500* Description.....: One entry per company approval workflow
000600*                  definition.  A company may have more than one
000700*                  WFL-RECORD on file; the engine takes the first
000800*                  one it finds for the company (EAR3000 350/330
000900*                  paragraphs) and does not pick among duplicates.
001000* Change Log......:
001100*    02/14/97  LKM  ORIGINAL COPYBOOK - WFLREC, CR-2040
001200*    09/01/98  LKM  Y2K PASS CR-2231 (no date fields, no change)
001300*****************************************************************
001400 01  WFL-RECORD.
001500     05  WFL-ID                     PIC 9(09).
001600     05  WFL-COMPANY-ID             PIC 9(09).
001700     05  WFL-NAME                   PIC X(100).
001800     05  WFL-IS-MANAGER-APPROVER    PIC X(01).
001900         88  WFL-MGR-APPROVER-YES       VALUE "Y".
002000         88  WFL-MGR-APPROVER-NO        VALUE "N".
002100     05  WFL-IS-ACTIVE              PIC X(01).
002200         88  WFL-ACTIVE                 VALUE "Y".
002300         88  WFL-INACTIVE               VALUE "N".
002400     05  FILLER                     PIC X(15).
