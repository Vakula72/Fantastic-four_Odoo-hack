000100*****************************************************************
000200* Copybook........: STPREC
000300* Title...........: Approval Workflow Step Record
000400* Used by.........: EAR1000, EAR3000
000500* Description.....: One entry per sequential step of a workflow.
000600*                  STP-APPROVER-USER-ID of zero means the step is
000700*                  role-based (see STP-ROLE) rather than a named
000800*                  approver.  STP-MIN-AMOUNT/STP-MAX-AMOUNT of
000900*                  zero mean no floor/ceiling respectively.
001000* Change Log......:
001100*    02/14/97  LKM  ORIGINAL COPYBOOK - STPREC, CR-2040
001200*    09/01/98  LKM  Y2K PASS CR-2231 (no date fields, no change)
001300*    04/19/00  TWH  ADDED STP-THRESHOLD-BRK REDEFINE FOR THE
001400*                  AMOUNT-BAND EDIT ROUTINE, REQ 3102
001500*****************************************************************
001600 01  STP-RECORD.
001700     05  STP-ID                     PIC 9(09).
001800     05  STP-WORKFLOW-ID            PIC 9(09).
001900     05  STP-STEP-ORDER             PIC 9(04).
002000     05  STP-ROLE                   PIC X(08).
002100     05  STP-APPROVER-USER-ID       PIC 9(09).
002200     05  STP-AMOUNT-THRESHOLDS.
002300         10  STP-MIN-AMOUNT         PIC S9(10)V9(02) COMP-3.
002400         10  STP-MAX-AMOUNT         PIC S9(10)V9(02) COMP-3.
002500     05  STP-THRESHOLD-BRK REDEFINES STP-AMOUNT-THRESHOLDS.
002600*        raw 14-byte view handed to the amount-band edit
002700*        routine, which compares the pair without caring which
002800*        side is the floor and which is the ceiling.
002900         10  STP-THRESHOLD-RAW      PIC X(14).
003000     05  STP-STATUS                 PIC X(08).
003100         88  STP-STATUS-PENDING         VALUE "PENDING ".
003200         88  STP-STATUS-APPROVED        VALUE "APPROVED".
003300         88  STP-STATUS-REJECTED        VALUE "REJECTED".
003400     05  FILLER                     PIC X(15).
