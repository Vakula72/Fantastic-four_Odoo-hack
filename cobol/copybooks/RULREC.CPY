000100*****************************************************************
000200* Copybook........: RULREC
000300* Title...........: Approval Workflow Rule Record
000400* Used by.........: EAR1000, EAR3000
000500* Description.....: One entry per conditional approval rule
000600*                  attached to a workflow.  Evaluated by EAR3000
000700*                  in file order once the sequential steps are
000800*                  exhausted; first satisfied rule wins.
000900* Change Log......:
001000*    02/14/97  LKM  ORIGINAL COPYBOOK - RULREC, CR-2040
001100*    09/01/98  LKM  Y2K PASS CR-2231 (no date fields, no change)
001200*****************************************************************
001300 01  RUL-RECORD.
001400     05  RUL-ID                     PIC 9(09).
001500     05  RUL-WORKFLOW-ID            PIC 9(09).
001600     05  RUL-RULE-TYPE              PIC X(17).
001700         88  RUL-TYPE-PERCENTAGE        VALUE "PERCENTAGE       ".
001800         88  RUL-TYPE-SPECIFIC-APPR     VALUE "SPECIFIC_APPROVER".
001900         88  RUL-TYPE-HYBRID            VALUE "HYBRID           ".
002000     05  RUL-PERCENTAGE-REQUIRED    PIC 9(03)V9(02) COMP-3.
002100     05  RUL-SPECIFIC-APPROVER-ID   PIC 9(09).
002200     05  RUL-IS-ACTIVE              PIC X(01).
002300         88  RUL-ACTIVE                 VALUE "Y".
002400         88  RUL-INACTIVE               VALUE "N".
002500     05  FILLER                     PIC X(15).
