000100*****************************************************************
000200* Title...........: EAR2000 - Expense Claim Maintenance
000300* Programmer.......: R. C. Bowden
000400* Installation.....: Vanderloo Financial Systems, Inc. -
000500*                    Data Processing, Finance Applications
000600* Date-Written.....: 05/19/89
000700* Date-Compiled....:
000800* Security.........: Confidential - Internal Use Only
000900* Program Desc.....: Updates the expense claim master file from
001000*                    Add/Change/Delete transactions, the same
001100*                    old-master/transaction/new-master pass this
001200*                    shop has run on every master file since the
001300*                    EM- series.  A claim may only be changed or
001400*                    deleted while it is still PENDING; once a
001500*                    workflow has touched it (EAR3000), this
001600*                    program will no longer alter it.
001700* Change Log.......:
001800*    05/19/89  RCB  ORIGINAL PROGRAM - EAR2000
001900*    01/05/94  DJP  WIDENED EXP-DESCRIPTION TO 200, REQ 2077
002000*    07/02/98  LKM  Y2K PASS, CR-2231 - NO TWO-DIGIT YEAR FIELDS
002100*                   IN THIS PROGRAM, VERIFIED CLEAN
002200*    10/30/99  LKM  ADD NOW VERIFIES EXP-USER-ID AGAINST USRFILE
002300*                   AND STAMPS CREATED/UPDATED TIMES, CR-2344
002400*    04/11/01  TWH  CHANGE/DELETE NOW REJECT UNLESS THE EXISTING
002500*                   RECORD IS STILL PENDING INSTEAD OF ALLOWING
002600*                   ANY STATUS, REQ 3176 (APPROVED CLAIMS WERE
002700*                   GETTING OVERWRITTEN BY STALE BATCH FEEDS)
002800*****************************************************************
002900
003000 IDENTIFICATION DIVISION.
003100
003200 PROGRAM-ID.  EAR2000.
003300 AUTHOR.      R. C. BOWDEN.
003400 INSTALLATION. VANDERLOO FINANCIAL SYSTEMS, INC.
003500 DATE-WRITTEN. 05/19/89.
003600 DATE-COMPILED.
003700 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
003800
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700
004800 FILE-CONTROL.
004900
005000     SELECT EXPTRAN  ASSIGN TO EXPTRAN.
005100     SELECT USRFILE  ASSIGN TO USRFILE.
005200     SELECT EXPOLD   ASSIGN TO EXPOLD.
005300     SELECT EXPNEW   ASSIGN TO EXPNEW
005400                     FILE STATUS IS NEWMAST-FILE-STATUS.
005500     SELECT EXPERR   ASSIGN TO EXPERR
005600                     FILE STATUS IS ERRTRAN-FILE-STATUS.
005700
005800 DATA DIVISION.
005900
006000 FILE SECTION.
006100
006200 FD  EXPTRAN.
006300
006400 01  TRANSACTION-RECORD        PIC X(400).
006500
006600 FD  USRFILE.
006700     COPY USRREC.
006800
006900 FD  EXPOLD.
007000
007100 01  OLD-MASTER-RECORD         PIC X(466).
007200
007300 FD  EXPNEW.
007400     COPY EXPREC.
007500
007600 FD  EXPERR.
007700
007800 01  ERROR-TRANSACTION         PIC X(400).
007900
008000 WORKING-STORAGE SECTION.
008100
008200 01  SWITCHES.
008300     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X  VALUE "N".
008400         88  ALL-RECORDS-PROCESSED            VALUE "Y".
008500     05  NEED-TRANSACTION-SWITCH         PIC X  VALUE "Y".
008600         88  NEED-TRANSACTION                 VALUE "Y".
008700     05  NEED-MASTER-SWITCH              PIC X  VALUE "Y".
008800         88  NEED-MASTER                      VALUE "Y".
008900     05  WRITE-MASTER-SWITCH             PIC X  VALUE "N".
009000         88  WRITE-MASTER                     VALUE "Y".
009100     05  WS-USER-FOUND-SWITCH            PIC X  VALUE "N".
009200         88  USER-FOUND                       VALUE "Y".
009300     05  WS-USRFILE-EOF-SWITCH           PIC X  VALUE "N".
009400         88  USRFILE-AT-END                   VALUE "Y".
009500
009600 01  FILE-STATUS-FIELDS.
009700     05  NEWMAST-FILE-STATUS        PIC XX.
009800         88  NEWMAST-SUCCESSFUL          VALUE "00".
009900     05  ERRTRAN-FILE-STATUS        PIC XX.
010000         88  ERRTRAN-SUCCESSFUL          VALUE "00".
010100
010200*****************************************************************
010300*    EXP-ID and ET-EXPENSE-ID are unsigned numeric, not the
010400*    alphanumeric employee id the old EM- series keyed on, so
010500*    HIGH-VALUES cannot be moved into them and still leave a
010600*    usable numeric key.  This program's end-of-file sentinel is
010700*    an all-nines key instead - no real EXP-ID will ever reach
010800*    nine billion claims on one run.
010900*****************************************************************
011000 77  WS-HIGH-KEY                   PIC 9(09) VALUE 999999999.
011100
011200 01  EXPENSE-TRANSACTION.
011300     05  ET-TRANSACTION-CODE       PIC X(01).
011400         88  ADD-RECORD                VALUE "A".
011500         88  CHANGE-RECORD             VALUE "C".
011600         88  DELETE-RECORD             VALUE "D".
011700     05  ET-EXPENSE-ID              PIC 9(09).
011800     05  ET-USER-ID                 PIC 9(09).
011900     05  ET-AMOUNT                  PIC S9(10)V9(02).
012000     05  ET-CURRENCY                PIC X(10).
012100     05  ET-CATEGORY                PIC X(50).
012200     05  ET-DESCRIPTION             PIC X(200).
012300     05  ET-DATE                    PIC 9(08).
012400     05  ET-PAID-BY                 PIC X(100).
012500     05  FILLER                     PIC X(01).
012600
012700*    Renames every EXP- field to OX- so the old-master copy of
012800*    the claim (just read in) can sit in working storage at the
012900*    same time as the new-master copy (the FD's own EXP-RECORD,
013000*    being built for EXPNEW) without a duplicate data-name.
013100     COPY EXPREC REPLACING ==EXP-== BY ==OX-==.
013200
013300 01  WS-USER-TABLE-CONTROL.
013400     05  WS-USR-COUNT               PIC 9(06) COMP  VALUE ZEROES.
013500
013600 01  WS-USER-TABLE.
013700     05  WS-USR-ENTRY OCCURS 0 TO 99999 TIMES
013800                      DEPENDING ON WS-USR-COUNT
013900                      ASCENDING KEY IS WS-USR-ID-K
014000                      INDEXED BY WS-USR-IDX.
014100         10  WS-USR-ID-K            PIC 9(09).
014200
014300 01  WS-SEARCH-USER-ID             PIC 9(09) VALUE ZEROES.
014400
014500 01  WS-TODAY-STAMP                PIC 9(14) VALUE ZEROES.
014600 01  WS-TODAY-STAMP-BRK REDEFINES WS-TODAY-STAMP.
014700     05  WS-TODAY-CCYYMMDD         PIC 9(08).
014800     05  WS-TODAY-HHMMSS           PIC 9(06).
014900
015000 01  WS-RUN-TIME-RAW               PIC 9(08) VALUE ZEROES.
015100
015200 PROCEDURE DIVISION.
015300
015400*****************************************************************
015500*    Main processing loop.  Opens all input/output files, loads
015600*    USRFILE into a table for the add-transaction existence
015700*    check, then repeatedly maintains the expense master file
015800*    until all records have been processed.
015900*****************************************************************
016000 000-MAINTAIN-EXPENSE-FILE.
016100
016200     OPEN INPUT  EXPOLD
016300                 EXPTRAN
016400                 USRFILE
016500          OUTPUT EXPNEW
016600                 EXPERR.
016700     PERFORM 100-LOAD-USER-TABLE THRU 100-EXIT.
016800     PERFORM 110-GET-RUN-TIMESTAMP THRU 110-EXIT.
016900     PERFORM 300-MAINTAIN-EXPENSE-RECORD THRU 300-EXIT
017000         UNTIL ALL-RECORDS-PROCESSED.
017100     CLOSE EXPTRAN
017200           USRFILE
017300           EXPOLD
017400           EXPNEW
017500           EXPERR.
017600     STOP RUN.
017700
017800*****************************************************************
017900*    Reads USRFILE once, ascending by USR-ID, into a table so
018000*    380-APPLY-ADD-TRANSACTION can SEARCH ALL it instead of
018100*    re-reading the file per add transaction.
018200*****************************************************************
018300 100-LOAD-USER-TABLE.
018400
018500     MOVE ZERO TO WS-USR-COUNT.
018600     PERFORM 101-READ-USER-RECORD THRU 101-EXIT
018700         UNTIL USRFILE-AT-END.
018800 100-EXIT.
018900     EXIT.
019000
019100 101-READ-USER-RECORD.
019200
019300     READ USRFILE
019400         AT END
019500             SET USRFILE-AT-END TO TRUE
019600         NOT AT END
019700             ADD 1 TO WS-USR-COUNT
019800             MOVE USR-ID TO WS-USR-ID-K (WS-USR-COUNT).
019900 101-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300*    Stamps this run's CCYYMMDDHHMMSS once at the top of the job
020400*    so every claim this run adds or changes carries the same
020500*    timestamp, the way the nightly batch window always has -
020600*    no intrinsic date functions, just ACCEPT FROM DATE/TIME.
020700*****************************************************************
020800 110-GET-RUN-TIMESTAMP.
020900
021000     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
021100     ACCEPT WS-RUN-TIME-RAW FROM TIME.
021200     MOVE WS-RUN-TIME-RAW (1:6) TO WS-TODAY-HHMMSS.
021300 110-EXIT.
021400     EXIT.
021500
021600*****************************************************************
021700*    Initializes the new master record buffer, then reads in the
021800*    next transaction and master record as needed, checks for a
021900*    match, and either applies the transaction to the master
022000*    record or carries the master record forward unchanged.
022100*    Finally writes out the new master record once the match
022200*    logic is done with it.
022300*****************************************************************
022400 300-MAINTAIN-EXPENSE-RECORD.
022500
022600     MOVE SPACES TO EXP-RECORD.
022700     MOVE ZEROES TO EXP-ID EXP-USER-ID EXP-AMOUNT EXP-DATE
022800                     EXP-SUBMITTED-AT EXP-CREATED-AT
022900                     EXP-UPDATED-AT.
023000     IF NEED-TRANSACTION
023100         PERFORM 310-READ-EXPENSE-TRANSACTION THRU 310-EXIT
023200         MOVE "N" TO NEED-TRANSACTION-SWITCH
023300     END-IF.
023400     IF NEED-MASTER
023500         PERFORM 320-READ-OLD-MASTER THRU 320-EXIT
023600         MOVE "N" TO NEED-MASTER-SWITCH
023700     END-IF.
023800     PERFORM 330-MATCH-MASTER-TRAN THRU 330-EXIT.
023900     IF WRITE-MASTER
024000         PERFORM 340-WRITE-NEW-MASTER THRU 340-EXIT
024100         MOVE "N" TO WRITE-MASTER-SWITCH
024200     END-IF.
024300 300-EXIT.
024400     EXIT.
024500
024600*****************************************************************
024700*    Reads in the next transaction record.  At end of file, sets
024800*    the expense id to the all-nines high key so the match step
024900*    treats every remaining master record as unmatched.
025000*****************************************************************
025100 310-READ-EXPENSE-TRANSACTION.
025200
025300     READ EXPTRAN INTO EXPENSE-TRANSACTION
025400         AT END
025500             MOVE WS-HIGH-KEY TO ET-EXPENSE-ID.
025600 310-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000*    Reads in the next master record from the old expense master
026100*    file.  At end of file, sets the expense id to the all-nines
026200*    high key so the match step treats every remaining
026300*    transaction as unmatched.
026400*****************************************************************
026500 320-READ-OLD-MASTER.
026600
026700     READ EXPOLD INTO OX-RECORD
026800         AT END
026900             MOVE WS-HIGH-KEY TO OX-ID.
027000 320-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400*    Compares the expense id fields of the transaction and
027500*    master records to decide whether the transaction applies to
027600*    an unmatched (new) claim, the master carries forward with no
027700*    transaction, or the two match and the transaction code
027800*    decides what happens.
027900*****************************************************************
028000 330-MATCH-MASTER-TRAN.
028100
028200     IF OX-ID > ET-EXPENSE-ID
028300         PERFORM 350-PROCESS-HI-MASTER THRU 350-EXIT
028400     ELSE
028500         IF OX-ID < ET-EXPENSE-ID
028600             PERFORM 360-PROCESS-LO-MASTER THRU 360-EXIT
028700         ELSE
028800             PERFORM 370-PROCESS-MAST-TRAN-EQUAL THRU 370-EXIT.
028900 330-EXIT.
029000     EXIT.
029100
029200*****************************************************************
029300*    Writes out the new master record.  A write error here ends
029400*    the run outright, same as the EM- series always has - a
029500*    master file that cannot be written is not something a
029600*    re-run of this job can fix.
029700*****************************************************************
029800 340-WRITE-NEW-MASTER.
029900
030000     WRITE EXP-RECORD.
030100     IF NOT NEWMAST-SUCCESSFUL
030200         DISPLAY "WRITE ERROR ON EXPNEW FOR EXPENSE ID "
030300                 EXP-ID
030400         DISPLAY "FILE STATUS CODE IS " NEWMAST-FILE-STATUS
030500         SET ALL-RECORDS-PROCESSED TO TRUE
030600     END-IF.
030700 340-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100*    The master file has no record for this transaction's
031200*    expense id.  Add a new claim: if this is an add transaction,
031300*    build the new claim; any other code for an unmatched id is
031400*    rejected.
031500*****************************************************************
031600 350-PROCESS-HI-MASTER.
031700
031800     IF ADD-RECORD
031900         PERFORM 380-APPLY-ADD-TRANSACTION THRU 380-EXIT
032000     ELSE
032100         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT.
032200 350-EXIT.
032300     EXIT.
032400
032500*****************************************************************
032600*    The master record has no matching transaction.  Carries the
032700*    existing claim forward unchanged and reads the next master
032800*    record on the next pass through.
032900*****************************************************************
033000 360-PROCESS-LO-MASTER.
033100
033200     MOVE OX-RECORD TO EXP-RECORD.
033300     SET WRITE-MASTER TO TRUE.
033400     SET NEED-MASTER TO TRUE.
033500 360-EXIT.
033600     EXIT.
033700
033800*****************************************************************
033900*    The transaction and master ids match.  At end of file (both
034000*    sides at the high key) ends the run; otherwise dispatches
034100*    on the transaction code - delete, change, or reject.
034200*****************************************************************
034300 370-PROCESS-MAST-TRAN-EQUAL.
034400
034500     IF OX-ID = WS-HIGH-KEY
034600         SET ALL-RECORDS-PROCESSED TO TRUE
034700     ELSE
034800         IF DELETE-RECORD
034900             PERFORM 400-APPLY-DELETE-TRANSACTION THRU 400-EXIT
035000         ELSE
035100             IF CHANGE-RECORD
035200                 PERFORM 410-APPLY-CHANGE-TRANSACTION THRU
035300                         410-EXIT
035400             ELSE
035500                 PERFORM 900-WRITE-ERROR-TRANSACTION THRU
035600                         900-EXIT.
035700 370-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100*    Add a new claim.  EXP-USER-ID must already be on USRFILE or
036200*    the claim is rejected outright.  A claim this program adds
036300*    always starts life PENDING, regardless of what status code
036400*    (if any) rode in on the transaction.
036500*****************************************************************
036600 380-APPLY-ADD-TRANSACTION.                                       CR-2344
036700
036800     MOVE ET-USER-ID TO WS-SEARCH-USER-ID.
036900     PERFORM 385-FIND-USER THRU 385-EXIT.
037000     IF NOT USER-FOUND
037100         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
037200     ELSE
037300         MOVE ET-EXPENSE-ID        TO EXP-ID
037400         MOVE ET-USER-ID           TO EXP-USER-ID
037500         MOVE ET-AMOUNT            TO EXP-AMOUNT
037600         MOVE ET-CURRENCY          TO EXP-CURRENCY
037700         MOVE ET-CATEGORY          TO EXP-CATEGORY
037800         MOVE ET-DESCRIPTION       TO EXP-DESCRIPTION
037900         MOVE ET-DATE              TO EXP-DATE
038000         MOVE ET-PAID-BY           TO EXP-PAID-BY
038100         SET EXP-STATUS-PENDING    TO TRUE
038200         MOVE WS-TODAY-STAMP       TO EXP-SUBMITTED-AT
038300         MOVE WS-TODAY-STAMP       TO EXP-CREATED-AT
038400         MOVE WS-TODAY-STAMP       TO EXP-UPDATED-AT
038500         SET WRITE-MASTER TO TRUE
038600         SET NEED-TRANSACTION TO TRUE.
038700 380-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100*    Shared approver-existence lookup against the in-memory user
039200*    table built by 100-LOAD-USER-TABLE.  Caller loads the id to
039300*    find into WS-SEARCH-USER-ID before performing this
039400*    paragraph, same convention EAR1000's 360-FIND-USER uses.
039500*****************************************************************
039600 385-FIND-USER.
039700
039800     MOVE "N" TO WS-USER-FOUND-SWITCH.
039900     IF WS-USR-COUNT > ZERO
040000         SEARCH ALL WS-USR-ENTRY
040100             WHEN WS-USR-ID-K (WS-USR-IDX) = WS-SEARCH-USER-ID
040200                 MOVE "Y" TO WS-USER-FOUND-SWITCH.
040300 385-EXIT.
040400     EXIT.
040500
040600*****************************************************************
040700*    Remove a claim.  Only a claim still sitting PENDING may be
040800*    removed; once a workflow has touched it, this program
040900*    refuses and the transaction falls to the error file.
041000*****************************************************************
041100 400-APPLY-DELETE-TRANSACTION.                                    REQ3176
041200
041300     MOVE OX-RECORD TO EXP-RECORD.
041400     IF EXP-STATUS-PENDING
041500         SET NEED-MASTER TO TRUE
041600         SET NEED-TRANSACTION TO TRUE
041700     ELSE
041800         SET WRITE-MASTER TO TRUE
041900         SET NEED-MASTER TO TRUE
042000         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT.
042100 400-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500*    Change a claim.  Only a claim still sitting PENDING may be
042600*    changed; otherwise the existing master carries forward
042700*    untouched and the transaction is rejected.  On success,
042800*    amount/currency/category/description/date/paid-by are
042900*    overwritten outright (unlike the old EM- series, which only
043000*    moved a field if the transaction carried a non-blank value -
043100*    REQ3176 calls for the CT transaction to carry the whole
043200*    updated claim every time, never a partial one) and
043300*    EXP-UPDATED-AT is restamped.
043400*****************************************************************
043500 410-APPLY-CHANGE-TRANSACTION.                                    REQ3176
043600
043700     MOVE OX-RECORD TO EXP-RECORD.
043800     IF EXP-STATUS-PENDING
043900         MOVE ET-AMOUNT            TO EXP-AMOUNT
044000         MOVE ET-CURRENCY          TO EXP-CURRENCY
044100         MOVE ET-CATEGORY          TO EXP-CATEGORY
044200         MOVE ET-DESCRIPTION       TO EXP-DESCRIPTION
044300         MOVE ET-DATE              TO EXP-DATE
044400         MOVE ET-PAID-BY           TO EXP-PAID-BY
044500         MOVE WS-TODAY-STAMP       TO EXP-UPDATED-AT
044600         SET NEED-TRANSACTION TO TRUE
044700         SET NEED-MASTER TO TRUE
044800         SET WRITE-MASTER TO TRUE
044900     ELSE
045000         SET WRITE-MASTER TO TRUE
045100         SET NEED-MASTER TO TRUE
045200         SET NEED-TRANSACTION TO TRUE
045300         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT.
045400 410-EXIT.
045500     EXIT.
045600
045700*****************************************************************
045800*    Writes the offending transaction to EXPERR.  Used for an
045900*    unrecognized transaction code, an add transaction naming an
046000*    unknown EXP-USER-ID, and a change/delete transaction aimed
046100*    at a claim that is no longer PENDING.
046200*****************************************************************
046300 900-WRITE-ERROR-TRANSACTION.
046400
046500     WRITE ERROR-TRANSACTION FROM EXPENSE-TRANSACTION.
046600     IF NOT ERRTRAN-SUCCESSFUL
046700         DISPLAY "WRITE ERROR ON EXPERR FOR EXPENSE ID "
046800                 ET-EXPENSE-ID
046900         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
047000         SET ALL-RECORDS-PROCESSED TO TRUE
047100     ELSE
047200         SET NEED-TRANSACTION TO TRUE.
047300 900-EXIT.
047400     EXIT.
