000100*****************************************************************
000200* Title...........: EAR3000 - Approval Workflow Engine
000300* Programmer.......: D. J. Parkhurst
000400* Installation.....: Vanderloo Financial Systems, Inc. -
000500*                    Data Processing, Finance Applications
000600* Date-Written.....: 11/02/89
000700* Date-Compiled....:
000800* Security.........: Confidential - Internal Use Only
000900* Program Desc.....: Drives an expense claim through its
001000*                    company's approval workflow.  One pass
001100*                    through APRTRAN: an S transaction submits a
001200*                    claim for the first time (queues the
001300*                    manager step or step 1); a D transaction
001400*                    records one approver's decision and, on an
001500*                    APPROVE, walks the claim to the next
001600*                    sequential step or, once steps run out, to
001700*                    the workflow's conditional rules.  USER,
001800*                    WORKFLOW, STEP and RULE are reference data
001900*                    for this run and are loaded to tables up
002000*                    front; EXPENSE and APPROVAL are working data
002100*                    and are loaded to tables, updated in place,
002200*                    and spilled back out to their files once
002300*                    the transaction pass is done.
002400* Change Log.......:
002500*    11/02/89  DJP  ORIGINAL PROGRAM - EAR3000
002600*    03/19/97  LKM  ADDED SEQUENTIAL STEP ADVANCEMENT AND ROLE-
002700*                   BASED APPROVER LOOKUP, CR-2040
002800*    09/14/98  LKM  Y2K PASS, CR-2231 - NO TWO-DIGIT YEAR FIELDS
002900*                   IN THIS PROGRAM, VERIFIED CLEAN
003000*    02/08/00  TWH  CORRECTED DETERMINE-APPROVERS-FOR-STEP TO
003100*                   TREAT SPECIFIC-APPROVER AND ROLE-BASED AS A
003200*                   TRUE EITHER/OR, REQ 3102 (OLD LOGIC COULD
003300*                   NEVER REACH THE ROLE-BASED BRANCH)
003400*    06/27/01  TWH  ADDED HYBRID RULE TYPE, REQ 3176
003500*    11/18/02  TWH  ADDED RUN-SUMMARY DISPLAY AT STOP RUN,
003600*                   HELP DESK TICKET 8847
003700*****************************************************************
003800
003900 IDENTIFICATION DIVISION.
004000
004100 PROGRAM-ID.  EAR3000.
004200 AUTHOR.      D. J. PARKHURST.
004300 INSTALLATION. VANDERLOO FINANCIAL SYSTEMS, INC.
004400 DATE-WRITTEN. 11/02/89.
004500 DATE-COMPILED.
004600 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
004700
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600
005700 FILE-CONTROL.
005800
005900     SELECT APRTRAN  ASSIGN TO APRTRAN.
006000     SELECT USRFILE  ASSIGN TO USRFILE.
006100     SELECT WFLFILE  ASSIGN TO WFLFILE.
006200     SELECT STPFILE  ASSIGN TO STPFILE.
006300     SELECT RULFILE  ASSIGN TO RULFILE.
006400     SELECT EXPFILE  ASSIGN TO EXPFILE
006500                     FILE STATUS IS EXPFILE-FILE-STATUS.
006600     SELECT APRFILE  ASSIGN TO APRFILE
006700                     FILE STATUS IS APRFILE-FILE-STATUS.
006800     SELECT CTLFILE  ASSIGN TO CTLFILE
006900                     FILE STATUS IS CTLFILE-FILE-STATUS.
007000     SELECT ERRTRAN  ASSIGN TO ERRTRAN
007100                     FILE STATUS IS ERRTRAN-FILE-STATUS.
007200
007300 DATA DIVISION.
007400
007500 FILE SECTION.
007600
007700 FD  APRTRAN.
007800
007900 01  APR-TRAN-RECORD.
008000     05  AT-TRANSACTION-CODE       PIC X(01).
008100         88  AT-SUBMIT                 VALUE "S".
008200         88  AT-DECIDE                 VALUE "D".
008300     05  AT-DETAIL-AREA             PIC X(230).
008400     05  AT-SUBMIT-AREA REDEFINES AT-DETAIL-AREA.
008500         10  AT-SUB-EXPENSE-ID          PIC 9(09).
008600         10  FILLER                     PIC X(221).
008700     05  AT-DECIDE-AREA REDEFINES AT-DETAIL-AREA.
008800         10  AT-DEC-APPROVAL-ID         PIC 9(09).
008900         10  AT-DEC-APPROVER-ID         PIC 9(09).
009000         10  AT-DEC-STATUS              PIC X(08).
009100             88  AT-DEC-APPROVED            VALUE "APPROVED".
009200             88  AT-DEC-REJECTED            VALUE "REJECTED".
009300         10  AT-DEC-REMARKS             PIC X(200).
009400         10  FILLER                     PIC X(04).
009500
009600 FD  USRFILE.
009700     COPY USRREC.
009800
009900 FD  WFLFILE.
010000     COPY WFLREC.
010100
010200 FD  STPFILE.
010300     COPY STPREC.
010400
010500 FD  RULFILE.
010600     COPY RULREC.
010700
010800 FD  EXPFILE.
010900     COPY EXPREC.
011000
011100 FD  APRFILE.
011200     COPY APRREC.
011300
011400 FD  CTLFILE.
011500     COPY CTLREC.
011600
011700 FD  ERRTRAN.
011800
011900 01  ERROR-TRANSACTION         PIC X(231).
012000
012100 WORKING-STORAGE SECTION.
012200
012300 01  SWITCHES.
012400     05  ALL-TRAN-PROCESSED-SWITCH      PIC X  VALUE "N".
012500         88  ALL-TRAN-PROCESSED              VALUE "Y".
012600     05  WS-USRFILE-EOF-SWITCH           PIC X  VALUE "N".
012700         88  USRFILE-AT-END                  VALUE "Y".
012800     05  WS-WFLFILE-EOF-SWITCH           PIC X  VALUE "N".
012900         88  WFLFILE-AT-END                  VALUE "Y".
013000     05  WS-STPFILE-EOF-SWITCH           PIC X  VALUE "N".
013100         88  STPFILE-AT-END                  VALUE "Y".
013200     05  WS-RULFILE-EOF-SWITCH           PIC X  VALUE "N".
013300         88  RULFILE-AT-END                  VALUE "Y".
013400     05  WS-EXPFILE-EOF-SWITCH           PIC X  VALUE "N".
013500         88  EXPFILE-AT-END                   VALUE "Y".
013600     05  WS-APRFILE-EOF-SWITCH           PIC X  VALUE "N".
013700         88  APRFILE-AT-END                   VALUE "Y".
013800     05  WS-USER-FOUND-SWITCH            PIC X  VALUE "N".
013900         88  USER-FOUND                       VALUE "Y".
014000     05  WS-EXP-FOUND-SWITCH             PIC X  VALUE "N".
014100         88  EXP-ENTRY-FOUND                  VALUE "Y".
014200     05  WS-APR-FOUND-SWITCH             PIC X  VALUE "N".
014300         88  APR-ENTRY-FOUND                  VALUE "Y".
014400     05  WS-WFL-FOUND-SWITCH             PIC X  VALUE "N".
014500         88  WFL-ENTRY-FOUND                  VALUE "Y".
014600     05  WS-STEP-FOUND-SWITCH            PIC X  VALUE "N".
014700         88  STEP-ENTRY-FOUND                 VALUE "Y".
014800     05  WS-STEP-ADVANCE-DONE-SWITCH     PIC X  VALUE "N".
014900         88  STEP-ADVANCE-DONE                VALUE "Y".
015000     05  WS-RULE-SATISFIED-SWITCH        PIC X  VALUE "N".
015100         88  RULE-SATISFIED                   VALUE "Y".
015200     05  WS-PERCENTAGE-OK-SWITCH         PIC X  VALUE "N".
015300         88  PERCENTAGE-LEG-OK                VALUE "Y".
015400     05  WS-SPECIFIC-OK-SWITCH           PIC X  VALUE "N".
015500         88  SPECIFIC-LEG-OK                  VALUE "Y".
015600     05  WS-DUP-SEEN-SWITCH              PIC X  VALUE "N".
015700         88  APPROVER-ALREADY-SEEN            VALUE "Y".
015800     05  WS-ALREADY-ACTED-SWITCH         PIC X  VALUE "N".
015900         88  APPROVER-ALREADY-ACTED           VALUE "Y".
016000
016100 01  FILE-STATUS-FIELDS.
016200     05  EXPFILE-FILE-STATUS         PIC XX.
016300         88  EXPFILE-SUCCESSFUL           VALUE "00".
016400     05  APRFILE-FILE-STATUS         PIC XX.
016500         88  APRFILE-SUCCESSFUL           VALUE "00".
016600     05  CTLFILE-FILE-STATUS         PIC XX.
016700         88  CTLFILE-SUCCESSFUL           VALUE "00".
016800     05  ERRTRAN-FILE-STATUS         PIC XX.
016900         88  ERRTRAN-SUCCESSFUL           VALUE "00".
017000
017100*****************************************************************
017200*    Working copies of the search arguments the shared lookup
017300*    paragraphs use, and the "current row" pointers that carry
017400*    one expense/approval/workflow through 310-360 without
017500*    re-searching on every call - same shared-field convention
017600*    EAR1000's 360-FIND-USER and EAR2000's 385-FIND-USER use.
017700*****************************************************************
017800 01  WS-SEARCH-USER-ID              PIC 9(09) VALUE ZEROES.
017900 01  WS-SEARCH-EXPENSE-ID           PIC 9(09) VALUE ZEROES.
018000 01  WS-SEARCH-APPROVAL-ID          PIC 9(09) VALUE ZEROES.
018100
018200 01  WS-CURRENT-EXP-IDX             PIC 9(05) COMP VALUE ZERO.
018300 01  WS-CURRENT-APR-IDX             PIC 9(05) COMP VALUE ZERO.
018400 01  WS-CURRENT-USR-IDX             PIC 9(05) COMP VALUE ZERO.
018500 01  WS-CURRENT-STP-IDX             PIC 9(05) COMP VALUE ZERO.
018600 01  WS-CURRENT-WFL-ID              PIC 9(09) VALUE ZEROES.
018700 01  WS-OWNER-COMPANY-ID            PIC 9(09) VALUE ZEROES.
018800 01  WS-JUST-APPROVED-STEP          PIC 9(04) VALUE ZEROES.
018900 01  WS-TARGET-STEP-ORDER           PIC 9(04) COMP VALUE ZERO.
019000
019100 01  WS-TODAY-STAMP                 PIC 9(14) VALUE ZEROES.
019200 01  WS-TODAY-STAMP-BRK REDEFINES WS-TODAY-STAMP.
019300     05  WS-TODAY-CCYYMMDD          PIC 9(08).
019400     05  WS-TODAY-HHMMSS            PIC 9(06).
019500 01  WS-RUN-TIME-RAW                PIC 9(08) VALUE ZEROES.
019600
019700 01  WS-COUNTERS.
019800     05  WS-CNT-SUBMITTED           PIC 9(07) COMP VALUE ZERO.
019900     05  WS-CNT-DECISIONS           PIC 9(07) COMP VALUE ZERO.
020000     05  WS-CNT-TRAN-REJECTED       PIC 9(07) COMP VALUE ZERO.
020100
020200*****************************************************************
020300*    Reference tables - USER, WORKFLOW, STEP, RULE - loaded once
020400*    at open and never rewritten.  Fields are renamed off the
020500*    master record's own prefix only where this program needs a
020600*    table-entry name distinct from the FD's record (EXPFILE and
020700*    APRFILE keep their own prefixes below since nothing else in
020800*    this program uses those names at the same scope).
020900*****************************************************************
021000 01  WS-USER-TABLE-CONTROL.
021100     05  WS-USR-COUNT               PIC 9(06) COMP VALUE ZERO.
021200
021300 01  WS-USER-TABLE.
021400     05  WS-USR-ENTRY OCCURS 0 TO 99999 TIMES
021500                      DEPENDING ON WS-USR-COUNT
021600                      ASCENDING KEY IS UT-ID
021700                      INDEXED BY WS-USR-IDX.
021800         10  UT-ID                   PIC 9(09).
021900         10  UT-COMPANY-ID           PIC 9(09).
022000         10  UT-ROLE                 PIC X(08).
022100         10  UT-MANAGER-ID           PIC 9(09).
022200         10  UT-IS-ACTIVE            PIC X(01).
022300         10  FILLER                  PIC X(15).
022400
022500 01  WS-WORKFLOW-TABLE-CONTROL.
022600     05  WS-WFL-COUNT               PIC 9(04) COMP VALUE ZERO.
022700
022800 01  WS-WORKFLOW-TABLE.
022900     05  WS-WFL-ENTRY OCCURS 0 TO 9999 TIMES
023000                      DEPENDING ON WS-WFL-COUNT.
023100         10  WL-ID                      PIC 9(09).
023200         10  WL-COMPANY-ID              PIC 9(09).
023300         10  WL-NAME                    PIC X(100).
023400         10  WL-IS-MANAGER-APPROVER     PIC X(01).
023500             88  WL-MGR-APPROVER-YES        VALUE "Y".
023600         10  WL-IS-ACTIVE               PIC X(01).
023700             88  WL-ACTIVE                   VALUE "Y".
023800         10  FILLER                     PIC X(15).
023900
024000 01  WS-STEP-TABLE-CONTROL.
024100     05  WS-STP-COUNT               PIC 9(04) COMP VALUE ZERO.
024200
024300 01  WS-STEP-TABLE.
024400     05  WS-STP-ENTRY OCCURS 0 TO 9999 TIMES
024500                      DEPENDING ON WS-STP-COUNT.
024600         10  SP-ID                      PIC 9(09).
024700         10  SP-WORKFLOW-ID             PIC 9(09).
024800         10  SP-STEP-ORDER              PIC 9(04).
024900         10  SP-ROLE                    PIC X(08).
025000         10  SP-APPROVER-USER-ID        PIC 9(09).
025100         10  SP-MIN-AMOUNT              PIC S9(10)V9(02) COMP-3.
025200         10  SP-MAX-AMOUNT              PIC S9(10)V9(02) COMP-3.
025300         10  SP-STATUS                  PIC X(08).
025400         10  FILLER                     PIC X(15).
025500
025600 01  WS-RULE-TABLE-CONTROL.
025700     05  WS-RUL-COUNT               PIC 9(04) COMP VALUE ZERO.
025800
025900 01  WS-RULE-TABLE.
026000     05  WS-RUL-ENTRY OCCURS 0 TO 9999 TIMES
026100                      DEPENDING ON WS-RUL-COUNT.
026200         10  RL-ID                      PIC 9(09).
026300         10  RL-WORKFLOW-ID             PIC 9(09).
026400         10  RL-RULE-TYPE               PIC X(17).
026500             88  RL-TYPE-PERCENTAGE         VALUE
026600                     "PERCENTAGE       ".
026700             88  RL-TYPE-SPECIFIC-APPR      VALUE
026800                     "SPECIFIC_APPROVER".
026900             88  RL-TYPE-HYBRID             VALUE
027000                     "HYBRID           ".
027100         10  RL-PERCENTAGE-REQUIRED    PIC 9(03)V9(02) COMP-3.
027200         10  RL-SPECIFIC-APPROVER-ID   PIC 9(09).
027300         10  RL-IS-ACTIVE               PIC X(01).
027400             88  RL-ACTIVE                   VALUE "Y".
027500         10  FILLER                     PIC X(15).
027600
027700*****************************************************************
027800*    Working tables - EXPENSE, APPROVAL - loaded once at open,
027900*    updated in place as the transaction pass runs, and spilled
028000*    back out to EXPFILE/APRFILE by 990-SPILL-TABLES at close.
028100*    Field layout matches EXPREC/APRREC exactly, in order, so a
028200*    whole-group MOVE between an FD record and a table entry
028300*    copies byte for byte with no field-by-field list to keep in
028400*    step as those copybooks grow.
028500*****************************************************************
028600 01  WS-EXPENSE-TABLE-CONTROL.
028700     05  WS-EXP-COUNT               PIC 9(06) COMP VALUE ZERO.
028800
028900 01  WS-EXPENSE-TABLE.
029000     05  WS-EXP-ENTRY OCCURS 0 TO 99999 TIMES
029100                      DEPENDING ON WS-EXP-COUNT
029200                      ASCENDING KEY IS EX-ID
029300                      INDEXED BY WS-EXP-IDX.
029400         10  EX-ID                      PIC 9(09).
029500         10  EX-USER-ID                 PIC 9(09).
029600         10  EX-AMOUNT                  PIC S9(10)V9(02) COMP-3.
029700         10  EX-CURRENCY                PIC X(10).
029800         10  EX-CATEGORY                PIC X(50).
029900         10  EX-DESCRIPTION             PIC X(200).
030000         10  EX-DATE                    PIC 9(08).
030100         10  EX-PAID-BY                 PIC X(100).
030200         10  EX-STATUS                  PIC X(11).
030300             88  EX-STATUS-PENDING          VALUE
030400                     "PENDING    ".
030500             88  EX-STATUS-APPROVED         VALUE
030600                     "APPROVED   ".
030700             88  EX-STATUS-REJECTED         VALUE
030800                     "REJECTED   ".
030900             88  EX-STATUS-IN-PROGRESS      VALUE
031000                     "IN_PROGRESS".
031100         10  EX-SUBMITTED-AT            PIC 9(14).
031200         10  EX-CREATED-AT              PIC 9(14).
031300         10  EX-UPDATED-AT              PIC 9(14).
031400         10  FILLER                     PIC X(20).
031500
031600 01  WS-APPROVAL-TABLE-CONTROL.
031700     05  WS-APR-COUNT               PIC 9(06) COMP VALUE ZERO.
031800
031900 01  WS-APPROVAL-TABLE.
032000     05  WS-APR-ENTRY OCCURS 0 TO 99999 TIMES
032100                      DEPENDING ON WS-APR-COUNT
032200                      ASCENDING KEY IS AP-ID
032300                      INDEXED BY WS-APR-IDX.
032400         10  AP-ID                      PIC 9(09).
032500         10  AP-EXPENSE-ID              PIC 9(09).
032600         10  AP-APPROVER-ID             PIC 9(09).
032700         10  AP-WORKFLOW-STEP           PIC 9(04).
032800             88  AP-STEP-NOT-SET            VALUE 9999.
032900             88  AP-STEP-MANAGER            VALUE 0000.
033000         10  AP-STATUS                  PIC X(08).
033100             88  AP-STATUS-PENDING          VALUE "PENDING ".
033200             88  AP-STATUS-APPROVED         VALUE "APPROVED".
033300             88  AP-STATUS-REJECTED         VALUE "REJECTED".
033400         10  AP-REMARKS                 PIC X(200).
033500         10  AP-APPROVED-AT             PIC 9(14).
033600         10  FILLER                     PIC X(15).
033700
033800*****************************************************************
033900*    Candidate-approver scratch list built by
034000*    350-DETERMINE-APPROVERS-FOR-STEP and consumed by
034100*    355/357-CREATE-STEP-APPROVALS.
034200*****************************************************************
034300 01  WS-APPROVER-LIST-CONTROL.
034400     05  WS-APPROVER-COUNT          PIC 9(04) COMP VALUE ZERO.
034500
034600 01  WS-APPROVER-LIST.
034700     05  WS-APPROVER-ID OCCURS 0 TO 9999 TIMES
034800                        DEPENDING ON WS-APPROVER-COUNT
034900                        PIC 9(09).
035000
035100*****************************************************************
035200*    Rule-evaluation scratch fields - 365-COUNT-TOTALS populates
035300*    WS-N/WS-A-APPROVED/WS-TOTAL-APR for the current expense;
035400*    371-EVAL-PERCENTAGE uses WS-A-TIMES-100/WS-REQ-TIMES-N to
035500*    compare the approval ratio against RUL-PERCENTAGE-REQUIRED
035600*    with integer cross-multiplication instead of a floating
035700*    point divide, per this shop's long-standing no-float rule.
035800*****************************************************************
035900 01  WS-RULE-EVAL-WORK.
036000     05  WS-N                       PIC 9(07) COMP VALUE ZERO.
036100     05  WS-A-APPROVED              PIC 9(07) COMP VALUE ZERO.
036200     05  WS-TOTAL-APR               PIC 9(07) COMP VALUE ZERO.
036300     05  WS-A-TIMES-100             PIC 9(09) COMP-3 VALUE ZERO.
036400     05  WS-REQ-TIMES-N             PIC 9(09)V9(02) COMP-3
036500                                    VALUE ZERO.
036600
036700*****************************************************************
036800*    Scan subscripts and small scratch fields the 3xx paragraphs
036900*    carry between each other - one named cell per loop so two
037000*    nested scans never trample on the same counter, the same
037100*    discipline EAR1000/EAR2000 use for WS-SEARCH-USER-ID.
037200*****************************************************************
037300 01  WS-SCAN-SUBSCRIPTS.
037400     05  WS-WFL-SCAN-IDX            PIC 9(04) COMP VALUE ZERO.
037500     05  WS-STP-SCAN-IDX            PIC 9(04) COMP VALUE ZERO.
037600     05  WS-RUL-SCAN-IDX            PIC 9(04) COMP VALUE ZERO.
037700     05  WS-USR-SCAN-IDX            PIC 9(06) COMP VALUE ZERO.
037800     05  WS-APR-SCAN-IDX            PIC 9(06) COMP VALUE ZERO.
037900     05  WS-APR-SCAN-IDX2           PIC 9(06) COMP VALUE ZERO.
038000     05  WS-APR-SCAN-IDX3           PIC 9(06) COMP VALUE ZERO.
038100     05  WS-APPR-LIST-IDX           PIC 9(04) COMP VALUE ZERO.
038200     05  WS-EXP-SPILL-IDX           PIC 9(06) COMP VALUE ZERO.
038300     05  WS-APR-SPILL-IDX           PIC 9(06) COMP VALUE ZERO.
038400     05  WS-CURRENT-WFL-IDX-HOLD    PIC 9(04) COMP VALUE ZERO.
038500     05  WS-STEP-COUNT-FOR-WFL      PIC 9(04) COMP VALUE ZERO.
038600     05  WS-THIS-APPROVER-ID        PIC 9(09) VALUE ZEROES.
038700     05  WS-THIS-STEP-ORDER         PIC 9(04) VALUE ZEROES.
038800
038900 PROCEDURE DIVISION.
039000
039100*****************************************************************
039200*    Opens every file, loads the reference tables and the two
039300*    working tables, drives the transaction pass, spills the
039400*    working tables back out and rewrites the control record.
039500*****************************************************************
039600 000-PROCESS-APPROVALS.
039700
039800     OPEN INPUT  APRTRAN
039900                 USRFILE
040000                 WFLFILE
040100                 STPFILE
040200                 RULFILE
040300                 EXPFILE
040400                 APRFILE
040500          I-O    CTLFILE
040600          OUTPUT ERRTRAN.
040700     PERFORM 100-LOAD-USER-TABLE THRU 100-EXIT.
040800     PERFORM 110-LOAD-WORKFLOW-TABLE THRU 110-EXIT.
040900     PERFORM 120-LOAD-STEP-TABLE THRU 120-EXIT.
041000     PERFORM 130-LOAD-RULE-TABLE THRU 130-EXIT.
041100     PERFORM 140-LOAD-EXPENSE-TABLE THRU 140-EXIT.
041200     PERFORM 150-LOAD-APPROVAL-TABLE THRU 150-EXIT.
041300     PERFORM 160-LOAD-CONTROL-RECORD THRU 160-EXIT.
041400     PERFORM 165-GET-RUN-TIMESTAMP THRU 165-EXIT.
041500     CLOSE EXPFILE
041600           APRFILE.
041700     PERFORM 300-PROCESS-TRANSACTION THRU 300-EXIT
041800         UNTIL ALL-TRAN-PROCESSED.
041900     PERFORM 990-SPILL-TABLES THRU 990-EXIT.
042000     PERFORM 995-REWRITE-CONTROL-RECORD THRU 995-EXIT.
042100     CLOSE APRTRAN
042200           USRFILE
042300           WFLFILE
042400           STPFILE
042500           RULFILE
042600           CTLFILE
042700           ERRTRAN.
042800     DISPLAY "EAR3000 - EXPENSES SUBMITTED:      "                TKT8847
042900             WS-CNT-SUBMITTED.
043000     DISPLAY "EAR3000 - DECISIONS PROCESSED:      "
043100             WS-CNT-DECISIONS.
043200     DISPLAY "EAR3000 - TRANSACTIONS REJECTED:    "
043300             WS-CNT-TRAN-REJECTED.
043400     STOP RUN.
043500
043600*****************************************************************
043700*    100-150: load USER, WORKFLOW, STEP, RULE, EXPENSE and
043800*    APPROVAL into their in-memory tables, one read loop per
043900*    file, same shape as EAR1000's 100/110 table loads.
044000*****************************************************************
044100 100-LOAD-USER-TABLE.
044200
044300     MOVE ZERO TO WS-USR-COUNT.
044400     PERFORM 101-READ-USER-RECORD THRU 101-EXIT
044500         UNTIL USRFILE-AT-END.
044600 100-EXIT.
044700     EXIT.
044800
044900 101-READ-USER-RECORD.
045000
045100     READ USRFILE
045200         AT END
045300             SET USRFILE-AT-END TO TRUE
045400         NOT AT END
045500             ADD 1 TO WS-USR-COUNT
045600             MOVE USR-ID         TO UT-ID (WS-USR-COUNT)
045700             MOVE USR-COMPANY-ID TO UT-COMPANY-ID (WS-USR-COUNT)
045800             MOVE USR-ROLE       TO UT-ROLE (WS-USR-COUNT)
045900             MOVE USR-MANAGER-ID TO UT-MANAGER-ID (WS-USR-COUNT)
046000             MOVE USR-IS-ACTIVE  TO UT-IS-ACTIVE (WS-USR-COUNT).
046100 101-EXIT.
046200     EXIT.
046300
046400 110-LOAD-WORKFLOW-TABLE.
046500
046600     MOVE ZERO TO WS-WFL-COUNT.
046700     PERFORM 111-READ-WORKFLOW-RECORD THRU 111-EXIT
046800         UNTIL WFLFILE-AT-END.
046900 110-EXIT.
047000     EXIT.
047100
047200 111-READ-WORKFLOW-RECORD.
047300
047400     READ WFLFILE
047500         AT END
047600             SET WFLFILE-AT-END TO TRUE
047700         NOT AT END
047800             ADD 1 TO WS-WFL-COUNT
047900             MOVE WFL-RECORD TO WS-WFL-ENTRY (WS-WFL-COUNT).
048000 111-EXIT.
048100     EXIT.
048200
048300 120-LOAD-STEP-TABLE.
048400
048500     MOVE ZERO TO WS-STP-COUNT.
048600     PERFORM 121-READ-STEP-RECORD THRU 121-EXIT
048700         UNTIL STPFILE-AT-END.
048800 120-EXIT.
048900     EXIT.
049000
049100 121-READ-STEP-RECORD.
049200
049300     READ STPFILE
049400         AT END
049500             SET STPFILE-AT-END TO TRUE
049600         NOT AT END
049700             ADD 1 TO WS-STP-COUNT
049800             MOVE STP-ID               TO SP-ID (WS-STP-COUNT)
049900             MOVE STP-WORKFLOW-ID       TO
050000                  SP-WORKFLOW-ID (WS-STP-COUNT)
050100             MOVE STP-STEP-ORDER        TO
050200                  SP-STEP-ORDER (WS-STP-COUNT)
050300             MOVE STP-ROLE              TO
050400                  SP-ROLE (WS-STP-COUNT)
050500             MOVE STP-APPROVER-USER-ID  TO
050600                  SP-APPROVER-USER-ID (WS-STP-COUNT)
050700             MOVE STP-MIN-AMOUNT        TO
050800                  SP-MIN-AMOUNT (WS-STP-COUNT)
050900             MOVE STP-MAX-AMOUNT        TO
051000                  SP-MAX-AMOUNT (WS-STP-COUNT)
051100             MOVE STP-STATUS            TO
051200                  SP-STATUS (WS-STP-COUNT).
051300 121-EXIT.
051400     EXIT.
051500
051600 130-LOAD-RULE-TABLE.
051700
051800     MOVE ZERO TO WS-RUL-COUNT.
051900     PERFORM 131-READ-RULE-RECORD THRU 131-EXIT
052000         UNTIL RULFILE-AT-END.
052100 130-EXIT.
052200     EXIT.
052300
052400 131-READ-RULE-RECORD.
052500
052600     READ RULFILE
052700         AT END
052800             SET RULFILE-AT-END TO TRUE
052900         NOT AT END
053000             ADD 1 TO WS-RUL-COUNT
053100             MOVE RUL-ID                     TO
053200                  RL-ID (WS-RUL-COUNT)
053300             MOVE RUL-WORKFLOW-ID             TO
053400                  RL-WORKFLOW-ID (WS-RUL-COUNT)
053500             MOVE RUL-RULE-TYPE               TO
053600                  RL-RULE-TYPE (WS-RUL-COUNT)
053700             MOVE RUL-PERCENTAGE-REQUIRED     TO
053800                  RL-PERCENTAGE-REQUIRED (WS-RUL-COUNT)
053900             MOVE RUL-SPECIFIC-APPROVER-ID    TO
054000                  RL-SPECIFIC-APPROVER-ID (WS-RUL-COUNT)
054100             MOVE RUL-IS-ACTIVE               TO
054200                  RL-IS-ACTIVE (WS-RUL-COUNT).
054300 131-EXIT.
054400     EXIT.
054500
054600 140-LOAD-EXPENSE-TABLE.
054700
054800     MOVE ZERO TO WS-EXP-COUNT.
054900     PERFORM 141-READ-EXPENSE-RECORD THRU 141-EXIT
055000         UNTIL EXPFILE-AT-END.
055100 140-EXIT.
055200     EXIT.
055300
055400 141-READ-EXPENSE-RECORD.
055500
055600     READ EXPFILE
055700         AT END
055800             SET EXPFILE-AT-END TO TRUE
055900         NOT AT END
056000             ADD 1 TO WS-EXP-COUNT
056100             MOVE EXP-RECORD TO WS-EXP-ENTRY (WS-EXP-COUNT).
056200 141-EXIT.
056300     EXIT.
056400
056500 150-LOAD-APPROVAL-TABLE.
056600
056700     MOVE ZERO TO WS-APR-COUNT.
056800     PERFORM 151-READ-APPROVAL-RECORD THRU 151-EXIT
056900         UNTIL APRFILE-AT-END.
057000 150-EXIT.
057100     EXIT.
057200
057300 151-READ-APPROVAL-RECORD.
057400
057500     READ APRFILE
057600         AT END
057700             SET APRFILE-AT-END TO TRUE
057800         NOT AT END
057900             ADD 1 TO WS-APR-COUNT
058000             MOVE APR-RECORD TO WS-APR-ENTRY (WS-APR-COUNT).
058100 151-EXIT.
058200     EXIT.
058300
058400*****************************************************************
058500*    Reads the next-key control record so new APR-ID values can
058600*    be minted as 357-CREATE-ONE-APPROVAL appends to the
058700*    approval table, same next-key trick EAR1000 uses for WFL/
058800*    STP/RUL.
058900*****************************************************************
059000 160-LOAD-CONTROL-RECORD.
059100
059200     READ CTLFILE
059300         AT END
059400             MOVE ZEROES TO CTL-RECORD.
059500 160-EXIT.
059600     EXIT.
059700
059800 165-GET-RUN-TIMESTAMP.
059900
060000     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
060100     ACCEPT WS-RUN-TIME-RAW FROM TIME.
060200     MOVE WS-RUN-TIME-RAW (1:6) TO WS-TODAY-HHMMSS.
060300 165-EXIT.
060400     EXIT.
060500
060600*****************************************************************
060700*    One pass through APRTRAN: an S transaction submits a claim
060800*    for the first time, a D transaction records a decision.
060900*****************************************************************
061000 300-PROCESS-TRANSACTION.
061100
061200     PERFORM 305-READ-APRTRAN THRU 305-EXIT.
061300     IF NOT ALL-TRAN-PROCESSED
061400         EVALUATE TRUE
061500             WHEN AT-SUBMIT
061600                 PERFORM 310-SUBMIT-EXPENSE THRU 310-EXIT
061700             WHEN AT-DECIDE
061800                 PERFORM 320-DECIDE-APPROVAL THRU 320-EXIT
061900             WHEN OTHER
062000                 PERFORM 900-WRITE-ERROR-TRANSACTION THRU
062100                         900-EXIT
062200         END-EVALUATE.
062300 300-EXIT.
062400     EXIT.
062500
062600 305-READ-APRTRAN.
062700
062800     READ APRTRAN
062900         AT END
063000             SET ALL-TRAN-PROCESSED TO TRUE.
063100 305-EXIT.
063200     EXIT.
063300
063400*****************************************************************
063500*    Start the workflow for a claim just submitted by EAR2000.
063600*    No workflow on file for the
063700*    owner's company auto-approves the claim outright; otherwise
063800*    the claim goes IN_PROGRESS and either queues a manager-step
063900*    approval or falls through to step order 1.
064000*****************************************************************
064100 310-SUBMIT-EXPENSE.
064200
064300     ADD 1 TO WS-CNT-SUBMITTED.
064400     MOVE AT-SUB-EXPENSE-ID TO WS-SEARCH-EXPENSE-ID.
064500     PERFORM 375-FIND-EXPENSE-BY-ID THRU 375-EXIT.
064600     IF NOT EXP-ENTRY-FOUND
064700         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
064800     ELSE
064900         PERFORM 315-FIND-OWNER-COMPANY THRU 315-EXIT
065000         PERFORM 317-FIND-ANY-WORKFLOW-FOR-OWNER THRU 317-EXIT
065100         IF NOT WFL-ENTRY-FOUND
065200             SET EX-STATUS-APPROVED (WS-CURRENT-EXP-IDX)
065300                 TO TRUE
065400         ELSE
065500             SET EX-STATUS-IN-PROGRESS (WS-CURRENT-EXP-IDX)
065600                 TO TRUE
065700             IF WL-MGR-APPROVER-YES (WS-CURRENT-WFL-IDX-HOLD)
065800                 AND UT-MANAGER-ID (WS-CURRENT-USR-IDX)
065900                         NOT = ZERO
066000                 MOVE ZERO TO WS-APPR-LIST-IDX
066100                 PERFORM 357-CREATE-ONE-APPROVAL THRU
066200                         357-EXIT
066300             ELSE
066400                 MOVE WL-ID (WS-CURRENT-WFL-IDX-HOLD) TO
066500                      WS-CURRENT-WFL-ID
066600                 MOVE 1 TO WS-TARGET-STEP-ORDER
066700                 PERFORM 340-ADVANCE-TO-STEP THRU 340-EXIT.
066800 310-EXIT.
066900     EXIT.
067000
067100*****************************************************************
067200*    Shared by 310/330: resolves the owning employee's company
067300*    id and table row.  Caller must have WS-CURRENT-EXP-IDX set
067400*    first.
067500*****************************************************************
067600 315-FIND-OWNER-COMPANY.
067700
067800     MOVE EX-USER-ID (WS-CURRENT-EXP-IDX) TO WS-SEARCH-USER-ID.
067900     PERFORM 316-FIND-USER THRU 316-EXIT.
068000     IF USER-FOUND
068100         MOVE UT-COMPANY-ID (WS-CURRENT-USR-IDX) TO
068200              WS-OWNER-COMPANY-ID.
068300 315-EXIT.
068400     EXIT.
068500
068600 316-FIND-USER.
068700
068800     MOVE "N" TO WS-USER-FOUND-SWITCH.
068900     IF WS-USR-COUNT > ZERO
069000         SEARCH ALL WS-USR-ENTRY
069100             WHEN UT-ID (WS-USR-IDX) = WS-SEARCH-USER-ID
069200                 MOVE "Y" TO WS-USER-FOUND-SWITCH
069300                 MOVE WS-USR-IDX TO WS-CURRENT-USR-IDX.
069400 316-EXIT.
069500     EXIT.
069600
069700*****************************************************************
069800*    Start-workflow lookup: first WORKFLOW-RECORD for
069900*    the owner's company, no active filter - a deliberately
070000*    different lookup from 335 below, which the sequential
070100*    step-advancement logic does filter to active workflows only.
070200*****************************************************************
070300 317-FIND-ANY-WORKFLOW-FOR-OWNER.
070400
070500     MOVE "N" TO WS-WFL-FOUND-SWITCH.
070600     PERFORM 318-SCAN-ONE-WORKFLOW THRU 318-EXIT
070700         VARYING WS-WFL-SCAN-IDX FROM 1 BY 1
070800         UNTIL WS-WFL-SCAN-IDX > WS-WFL-COUNT
070900               OR WFL-ENTRY-FOUND.
071000 317-EXIT.
071100     EXIT.
071200
071300 318-SCAN-ONE-WORKFLOW.
071400
071500     IF WL-COMPANY-ID (WS-WFL-SCAN-IDX) = WS-OWNER-COMPANY-ID
071600         MOVE "Y" TO WS-WFL-FOUND-SWITCH
071700         MOVE WS-WFL-SCAN-IDX TO WS-CURRENT-WFL-IDX-HOLD.
071800 318-EXIT.
071900     EXIT.
072000
072100*****************************************************************
072200*    Record one approver's decision and, on
072300*    an APPROVE, hands off to the sequential step advancement;
072400*    on a REJECT, the whole claim is rejected outright.
072500*****************************************************************
072600 320-DECIDE-APPROVAL.
072700
072800     ADD 1 TO WS-CNT-DECISIONS.
072900     MOVE AT-DEC-APPROVAL-ID TO WS-SEARCH-APPROVAL-ID.
073000     PERFORM 325-FIND-APPROVAL-BY-ID THRU 325-EXIT.
073100     IF NOT APR-ENTRY-FOUND
073200         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
073300     ELSE IF AP-APPROVER-ID (WS-CURRENT-APR-IDX) NOT =
073400             AT-DEC-APPROVER-ID
073500         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
073600     ELSE IF NOT AP-STATUS-PENDING (WS-CURRENT-APR-IDX)
073700         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
073800     ELSE
073900         MOVE AT-DEC-STATUS TO AP-STATUS (WS-CURRENT-APR-IDX)
074000         MOVE AT-DEC-REMARKS TO
074100              AP-REMARKS (WS-CURRENT-APR-IDX)
074200         MOVE WS-TODAY-STAMP TO
074300              AP-APPROVED-AT (WS-CURRENT-APR-IDX)
074400         MOVE AP-EXPENSE-ID (WS-CURRENT-APR-IDX) TO
074500              WS-SEARCH-EXPENSE-ID
074600         PERFORM 375-FIND-EXPENSE-BY-ID THRU 375-EXIT
074700         IF AT-DEC-REJECTED
074800             SET EX-STATUS-REJECTED (WS-CURRENT-EXP-IDX)
074900                 TO TRUE
075000         ELSE
075100             MOVE AP-WORKFLOW-STEP (WS-CURRENT-APR-IDX) TO
075200                  WS-JUST-APPROVED-STEP
075300             PERFORM 330-ADVANCE-WORKFLOW THRU 330-EXIT.
075400 320-EXIT.
075500     EXIT.
075600
075700 325-FIND-APPROVAL-BY-ID.
075800
075900     MOVE "N" TO WS-APR-FOUND-SWITCH.
076000     IF WS-APR-COUNT > ZERO
076100         SEARCH ALL WS-APR-ENTRY
076200             WHEN AP-ID (WS-APR-IDX) = WS-SEARCH-APPROVAL-ID
076300                 MOVE "Y" TO WS-APR-FOUND-SWITCH
076400                 MOVE WS-APR-IDX TO WS-CURRENT-APR-IDX.
076500 325-EXIT.
076600     EXIT.
076700
076800*****************************************************************
076900*    Drive the claim forward after a decision.  WS-CURRENT-EXP-IDX and
077000*    WS-JUST-APPROVED-STEP are set by 320 before this is
077100*    performed.
077200*****************************************************************
077300 330-ADVANCE-WORKFLOW.
077400
077500     PERFORM 315-FIND-OWNER-COMPANY THRU 315-EXIT.
077600     PERFORM 335-FIND-ACTIVE-WORKFLOW-FOR-OWNER THRU 335-EXIT.
077700     IF NOT WFL-ENTRY-FOUND
077800         SET EX-STATUS-APPROVED (WS-CURRENT-EXP-IDX) TO TRUE
077900     ELSE
078000         MOVE WL-ID (WS-CURRENT-WFL-IDX-HOLD) TO
078100              WS-CURRENT-WFL-ID
078200         IF AP-STEP-MANAGER (WS-CURRENT-APR-IDX)
078300             MOVE 1 TO WS-TARGET-STEP-ORDER
078400         ELSE
078500             PERFORM 337-NEXT-SEQUENTIAL-STEP THRU 337-EXIT
078600         END-IF
078700         PERFORM 338-COUNT-STEPS-FOR-WORKFLOW THRU 338-EXIT
078800         IF WS-TARGET-STEP-ORDER <= WS-STEP-COUNT-FOR-WFL
078900             PERFORM 340-ADVANCE-TO-STEP THRU 340-EXIT
079000         ELSE
079100             PERFORM 360-APPLY-CONDITIONAL-RULES THRU
079200                     360-EXIT
079300         END-IF.
079400 330-EXIT.
079500     EXIT.
079600
079700 335-FIND-ACTIVE-WORKFLOW-FOR-OWNER.
079800
079900     MOVE "N" TO WS-WFL-FOUND-SWITCH.
080000     PERFORM 336-SCAN-ONE-ACTIVE-WORKFLOW THRU 336-EXIT
080100         VARYING WS-WFL-SCAN-IDX FROM 1 BY 1
080200         UNTIL WS-WFL-SCAN-IDX > WS-WFL-COUNT
080300               OR WFL-ENTRY-FOUND.
080400 335-EXIT.
080500     EXIT.
080600
080700 336-SCAN-ONE-ACTIVE-WORKFLOW.
080800
080900     IF WL-COMPANY-ID (WS-WFL-SCAN-IDX) = WS-OWNER-COMPANY-ID
081000         AND WL-ACTIVE (WS-WFL-SCAN-IDX)
081100         MOVE "Y" TO WS-WFL-FOUND-SWITCH
081200         MOVE WS-WFL-SCAN-IDX TO WS-CURRENT-WFL-IDX-HOLD.
081300 336-EXIT.
081400     EXIT.
081500
081600*****************************************************************
081700*    Next-step lookup: next step order is the
081800*    just-approved step's order plus one, or 1 if that step
081900*    record can no longer be found.
082000*****************************************************************
082100 337-NEXT-SEQUENTIAL-STEP.
082200
082300     MOVE "N" TO WS-STEP-FOUND-SWITCH.
082400     PERFORM 339-SCAN-ONE-STEP-BY-ORDER THRU 339-EXIT
082500         VARYING WS-STP-SCAN-IDX FROM 1 BY 1
082600         UNTIL WS-STP-SCAN-IDX > WS-STP-COUNT
082700               OR STEP-ENTRY-FOUND.
082800     IF STEP-ENTRY-FOUND
082900         COMPUTE WS-TARGET-STEP-ORDER =
083000             SP-STEP-ORDER (WS-CURRENT-STP-IDX) + 1
083100     ELSE
083200         MOVE 1 TO WS-TARGET-STEP-ORDER.
083300 337-EXIT.
083400     EXIT.
083500
083600 339-SCAN-ONE-STEP-BY-ORDER.
083700
083800     IF SP-WORKFLOW-ID (WS-STP-SCAN-IDX) = WS-CURRENT-WFL-ID
083900         AND SP-STEP-ORDER (WS-STP-SCAN-IDX) =
084000             WS-JUST-APPROVED-STEP
084100         MOVE "Y" TO WS-STEP-FOUND-SWITCH
084200         MOVE WS-STP-SCAN-IDX TO WS-CURRENT-STP-IDX.
084300 339-EXIT.
084400     EXIT.
084500
084600 338-COUNT-STEPS-FOR-WORKFLOW.
084700
084800     MOVE ZERO TO WS-STEP-COUNT-FOR-WFL.
084900     PERFORM 338-1-COUNT-ONE-STEP THRU 338-1-EXIT
085000         VARYING WS-STP-SCAN-IDX FROM 1 BY 1
085100         UNTIL WS-STP-SCAN-IDX > WS-STP-COUNT.
085200 338-EXIT.
085300     EXIT.
085400
085500 338-1-COUNT-ONE-STEP.
085600
085700     IF SP-WORKFLOW-ID (WS-STP-SCAN-IDX) = WS-CURRENT-WFL-ID
085800         ADD 1 TO WS-STEP-COUNT-FOR-WFL.
085900 338-1-EXIT.
086000     EXIT.
086100
086200*****************************************************************
086300*    Advance one step order at a time
086400*    until a step's approver set is non-empty (queues approvals
086500*    for it) or the workflow's steps run out (falls through to
086600*    the conditional rules).  WS-TARGET-STEP-ORDER,
086700*    WS-CURRENT-WFL-ID and WS-CURRENT-EXP-IDX are set by the
086800*    caller.
086900*****************************************************************
087000 340-ADVANCE-TO-STEP.
087100
087200     MOVE "N" TO WS-STEP-ADVANCE-DONE-SWITCH.
087300     PERFORM 345-ADVANCE-STEP-ONCE THRU 345-EXIT
087400         UNTIL STEP-ADVANCE-DONE.
087500 340-EXIT.
087600     EXIT.
087700
087800 345-ADVANCE-STEP-ONCE.
087900
088000     MOVE "N" TO WS-STEP-FOUND-SWITCH.
088100     PERFORM 346-SCAN-ONE-STEP-FOR-TARGET THRU 346-EXIT
088200         VARYING WS-STP-SCAN-IDX FROM 1 BY 1
088300         UNTIL WS-STP-SCAN-IDX > WS-STP-COUNT
088400               OR STEP-ENTRY-FOUND.
088500     IF NOT STEP-ENTRY-FOUND
088600         PERFORM 360-APPLY-CONDITIONAL-RULES THRU 360-EXIT
088700         SET STEP-ADVANCE-DONE TO TRUE
088800     ELSE
088900         PERFORM 350-DETERMINE-APPROVERS-FOR-STEP THRU
089000                 350-EXIT
089100         IF WS-APPROVER-COUNT = ZERO
089200             ADD 1 TO WS-TARGET-STEP-ORDER
089300         ELSE
089400             PERFORM 355-CREATE-STEP-APPROVALS THRU
089500                     355-EXIT
089600             SET EX-STATUS-IN-PROGRESS (WS-CURRENT-EXP-IDX)
089700                 TO TRUE
089800             SET STEP-ADVANCE-DONE TO TRUE.
089900 345-EXIT.
090000     EXIT.
090100
090200 346-SCAN-ONE-STEP-FOR-TARGET.
090300
090400     IF SP-WORKFLOW-ID (WS-STP-SCAN-IDX) = WS-CURRENT-WFL-ID
090500         AND SP-STEP-ORDER (WS-STP-SCAN-IDX) =
090600             WS-TARGET-STEP-ORDER
090700         MOVE "Y" TO WS-STEP-FOUND-SWITCH
090800         MOVE WS-STP-SCAN-IDX TO WS-CURRENT-STP-IDX.
090900 346-EXIT.
091000     EXIT.
091100
091200*****************************************************************
091300*    Resolve the approver(s) for the step.  WS-CURRENT-STP-IDX
091400*    is the step just found by 345/346.  A specific approver and
091500*    role-based lookup are a genuine either/or here - the old
091600*    logic could fall through to the role branch even with a
091700*    specific approver on file; REQ 3102 corrected that.
091800*****************************************************************
091900 350-DETERMINE-APPROVERS-FOR-STEP.                                REQ3102
092000
092100     MOVE ZERO TO WS-APPROVER-COUNT.
092200     IF SP-APPROVER-USER-ID (WS-CURRENT-STP-IDX) NOT = ZERO
092300         ADD 1 TO WS-APPROVER-COUNT
092400         MOVE SP-APPROVER-USER-ID (WS-CURRENT-STP-IDX) TO
092500              WS-APPROVER-ID (WS-APPROVER-COUNT)
092600     ELSE
092700         PERFORM 351-SCAN-ONE-ROLE-USER THRU 351-EXIT
092800             VARYING WS-USR-SCAN-IDX FROM 1 BY 1
092900             UNTIL WS-USR-SCAN-IDX > WS-USR-COUNT.
093000     IF SP-MIN-AMOUNT (WS-CURRENT-STP-IDX) NOT = ZERO
093100         AND EX-AMOUNT (WS-CURRENT-EXP-IDX) <
093200             SP-MIN-AMOUNT (WS-CURRENT-STP-IDX)
093300         MOVE ZERO TO WS-APPROVER-COUNT.
093400     IF SP-MAX-AMOUNT (WS-CURRENT-STP-IDX) NOT = ZERO
093500         AND EX-AMOUNT (WS-CURRENT-EXP-IDX) >
093600             SP-MAX-AMOUNT (WS-CURRENT-STP-IDX)
093700         MOVE ZERO TO WS-APPROVER-COUNT.
093800 350-EXIT.
093900     EXIT.
094000
094100 351-SCAN-ONE-ROLE-USER.
094200
094300     IF UT-COMPANY-ID (WS-USR-SCAN-IDX) = WS-OWNER-COMPANY-ID
094400         AND UT-ROLE (WS-USR-SCAN-IDX) =
094500             SP-ROLE (WS-CURRENT-STP-IDX)
094600         ADD 1 TO WS-APPROVER-COUNT
094700         MOVE UT-ID (WS-USR-SCAN-IDX) TO
094800              WS-APPROVER-ID (WS-APPROVER-COUNT).
094900 351-EXIT.
095000     EXIT.
095100
095200*****************************************************************
095300*    Queue approvals for the step: one new PENDING approval
095400*    per candidate approver, skipping anyone who already has a
095500*    non-PENDING approval on this expense from an earlier step.
095600*****************************************************************
095700 355-CREATE-STEP-APPROVALS.
095800
095900     PERFORM 357-CREATE-ONE-APPROVAL THRU 357-EXIT
096000         VARYING WS-APPR-LIST-IDX FROM 1 BY 1
096100         UNTIL WS-APPR-LIST-IDX > WS-APPROVER-COUNT.
096200 355-EXIT.
096300     EXIT.
096400
096500*****************************************************************
096600*    Shared by 310 (manager-step approval) and 355 (per-
096700*    approver step approvals).  310 moves zero into
096800*    WS-APPR-LIST-IDX before calling this directly, which is how
096900*    this paragraph tells a manager-step call (address the
097000*    manager through WS-CURRENT-USR-IDX, step number 0000) apart
097100*    from a 355 call (address WS-APPROVER-ID (WS-APPR-LIST-IDX)
097200*    at WS-TARGET-STEP-ORDER).
097300*****************************************************************
097400 357-CREATE-ONE-APPROVAL.
097500
097600     IF WS-APPR-LIST-IDX = ZERO
097700         MOVE UT-ID (WS-CURRENT-USR-IDX) TO WS-THIS-APPROVER-ID
097800         MOVE 0000 TO WS-THIS-STEP-ORDER
097900     ELSE
098000         MOVE WS-APPROVER-ID (WS-APPR-LIST-IDX) TO
098100              WS-THIS-APPROVER-ID
098200         MOVE WS-TARGET-STEP-ORDER TO WS-THIS-STEP-ORDER.
098300     PERFORM 358-CHECK-ALREADY-ACTED THRU 358-EXIT.
098400     IF NOT APPROVER-ALREADY-ACTED
098500         ADD 1 TO WS-APR-COUNT
098600         MOVE CTL-NEXT-APR-ID TO AP-ID (WS-APR-COUNT)
098700         ADD 1 TO CTL-NEXT-APR-ID
098800         MOVE EX-ID (WS-CURRENT-EXP-IDX) TO
098900              AP-EXPENSE-ID (WS-APR-COUNT)
099000         MOVE WS-THIS-APPROVER-ID TO
099100              AP-APPROVER-ID (WS-APR-COUNT)
099200         MOVE WS-THIS-STEP-ORDER TO
099300              AP-WORKFLOW-STEP (WS-APR-COUNT)
099400         SET AP-STATUS-PENDING (WS-APR-COUNT) TO TRUE
099500         MOVE SPACES TO AP-REMARKS (WS-APR-COUNT)
099600         MOVE ZERO TO AP-APPROVED-AT (WS-APR-COUNT).
099700 357-EXIT.
099800     EXIT.
099900
100000 358-CHECK-ALREADY-ACTED.
100100
100200     MOVE "N" TO WS-ALREADY-ACTED-SWITCH.
100300     PERFORM 359-SCAN-ONE-PRIOR-APPROVAL THRU 359-EXIT
100400         VARYING WS-APR-SCAN-IDX FROM 1 BY 1
100500         UNTIL WS-APR-SCAN-IDX > WS-APR-COUNT
100600               OR APPROVER-ALREADY-ACTED.
100700 358-EXIT.
100800     EXIT.
100900
101000 359-SCAN-ONE-PRIOR-APPROVAL.
101100
101200     IF AP-EXPENSE-ID (WS-APR-SCAN-IDX) =
101300             EX-ID (WS-CURRENT-EXP-IDX)
101400         AND AP-APPROVER-ID (WS-APR-SCAN-IDX) =
101500             WS-THIS-APPROVER-ID
101600         AND NOT AP-STATUS-PENDING (WS-APR-SCAN-IDX)
101700         MOVE "Y" TO WS-ALREADY-ACTED-SWITCH.
101800 359-EXIT.
101900     EXIT.
102000
102100*****************************************************************
102200*    Evaluate this workflow's
102300*    active rules in file order; the first satisfied rule wins.
102400*****************************************************************
102500 360-APPLY-CONDITIONAL-RULES.
102600
102700     PERFORM 365-COUNT-TOTALS THRU 365-EXIT.
102800     MOVE "N" TO WS-RULE-SATISFIED-SWITCH.
102900     PERFORM 368-EVAL-ONE-RULE THRU 368-EXIT
103000         VARYING WS-RUL-SCAN-IDX FROM 1 BY 1
103100         UNTIL WS-RUL-SCAN-IDX > WS-RUL-COUNT
103200               OR RULE-SATISFIED.
103300     IF RULE-SATISFIED
103400         SET EX-STATUS-APPROVED (WS-CURRENT-EXP-IDX) TO TRUE
103500     ELSE IF WS-A-APPROVED < WS-TOTAL-APR
103600         SET EX-STATUS-IN-PROGRESS (WS-CURRENT-EXP-IDX) TO
103700             TRUE
103800     ELSE
103900         SET EX-STATUS-REJECTED (WS-CURRENT-EXP-IDX) TO TRUE.
104000 360-EXIT.
104100     EXIT.
104200
104300*****************************************************************
104400*    N = distinct approvers across every APPROVAL-RECORD for the
104500*    expense; A = count of those records that are APPROVED;
104600*    TOTAL = count of all approval records for the expense.
104700*****************************************************************
104800 365-COUNT-TOTALS.
104900
105000     MOVE ZERO TO WS-N WS-A-APPROVED WS-TOTAL-APR.
105100     PERFORM 366-SCAN-ONE-APPROVAL-FOR-TOTALS THRU 366-EXIT
105200         VARYING WS-APR-SCAN-IDX FROM 1 BY 1
105300         UNTIL WS-APR-SCAN-IDX > WS-APR-COUNT.
105400 365-EXIT.
105500     EXIT.
105600
105700 366-SCAN-ONE-APPROVAL-FOR-TOTALS.
105800
105900     IF AP-EXPENSE-ID (WS-APR-SCAN-IDX) =
106000             EX-ID (WS-CURRENT-EXP-IDX)
106100         ADD 1 TO WS-TOTAL-APR
106200         IF AP-STATUS-APPROVED (WS-APR-SCAN-IDX)
106300             ADD 1 TO WS-A-APPROVED
106400         END-IF
106500         PERFORM 367-CHECK-DISTINCT-APPROVER THRU 367-EXIT
106600         IF NOT APPROVER-ALREADY-SEEN
106700             ADD 1 TO WS-N
106800         END-IF.
106900 366-EXIT.
107000     EXIT.
107100
107200*****************************************************************
107300*    Has this approver id already been counted by an earlier
107400*    entry (lower subscript) for the same expense?  A small
107500*    scan-behind, not a sort, since there is no SQL DISTINCT in
107600*    batch COBOL.
107700*****************************************************************
107800 367-CHECK-DISTINCT-APPROVER.
107900
108000     MOVE "N" TO WS-DUP-SEEN-SWITCH.
108100     IF WS-APR-SCAN-IDX > 1
108200         PERFORM 367-1-SCAN-ONE-EARLIER-APPROVAL THRU
108300                 367-1-EXIT
108400             VARYING WS-APR-SCAN-IDX2 FROM 1 BY 1
108500             UNTIL WS-APR-SCAN-IDX2 >= WS-APR-SCAN-IDX
108600                   OR APPROVER-ALREADY-SEEN.
108700 367-EXIT.
108800     EXIT.
108900
109000 367-1-SCAN-ONE-EARLIER-APPROVAL.
109100
109200     IF AP-EXPENSE-ID (WS-APR-SCAN-IDX2) =
109300             EX-ID (WS-CURRENT-EXP-IDX)
109400         AND AP-APPROVER-ID (WS-APR-SCAN-IDX2) =
109500             AP-APPROVER-ID (WS-APR-SCAN-IDX)
109600         MOVE "Y" TO WS-DUP-SEEN-SWITCH.
109700 367-1-EXIT.
109800     EXIT.
109900
110000 368-EVAL-ONE-RULE.
110100
110200     IF RL-WORKFLOW-ID (WS-RUL-SCAN-IDX) = WS-CURRENT-WFL-ID
110300         AND RL-ACTIVE (WS-RUL-SCAN-IDX)
110400         EVALUATE TRUE
110500             WHEN RL-TYPE-PERCENTAGE (WS-RUL-SCAN-IDX)
110600                 PERFORM 371-EVAL-PERCENTAGE THRU 371-EXIT
110700                 IF PERCENTAGE-LEG-OK
110800                     MOVE "Y" TO WS-RULE-SATISFIED-SWITCH
110900                 END-IF
111000             WHEN RL-TYPE-SPECIFIC-APPR (WS-RUL-SCAN-IDX)
111100                 PERFORM 372-EVAL-SPECIFIC THRU 372-EXIT
111200                 IF SPECIFIC-LEG-OK
111300                     MOVE "Y" TO WS-RULE-SATISFIED-SWITCH
111400                 END-IF
111500             WHEN RL-TYPE-HYBRID (WS-RUL-SCAN-IDX)
111600                 PERFORM 373-EVAL-HYBRID THRU 373-EXIT
111700         END-EVALUATE.
111800 368-EXIT.
111900     EXIT.
112000
112100*****************************************************************
112200*    PERCENTAGE leg: satisfied when N > 0 and A*100 >=
112300*    REQUIRED*N, compared as integers so no ROUNDED divide is
112400*    needed - this shop has avoided floating point since the
112500*    EM- series, and this engine is no different.
112600*****************************************************************
112700 371-EVAL-PERCENTAGE.
112800
112900     MOVE "N" TO WS-PERCENTAGE-OK-SWITCH.
113000     IF WS-N > ZERO
113100         COMPUTE WS-A-TIMES-100 = WS-A-APPROVED * 100
113200         COMPUTE WS-REQ-TIMES-N ROUNDED =
113300             RL-PERCENTAGE-REQUIRED (WS-RUL-SCAN-IDX) * WS-N
113400         IF WS-A-TIMES-100 >= WS-REQ-TIMES-N
113500             MOVE "Y" TO WS-PERCENTAGE-OK-SWITCH
113600         END-IF.
113700 371-EXIT.
113800     EXIT.
113900
114000*****************************************************************
114100*    SPECIFIC_APPROVER leg: satisfied if any APPROVED approval
114200*    record for the expense names this rule's approver.
114300*****************************************************************
114400 372-EVAL-SPECIFIC.
114500
114600     MOVE "N" TO WS-SPECIFIC-OK-SWITCH.
114700     PERFORM 372-1-SCAN-ONE-FOR-SPECIFIC THRU 372-1-EXIT
114800         VARYING WS-APR-SCAN-IDX3 FROM 1 BY 1
114900         UNTIL WS-APR-SCAN-IDX3 > WS-APR-COUNT
115000               OR SPECIFIC-LEG-OK.
115100 372-EXIT.
115200     EXIT.
115300
115400 372-1-SCAN-ONE-FOR-SPECIFIC.
115500
115600     IF AP-EXPENSE-ID (WS-APR-SCAN-IDX3) =
115700             EX-ID (WS-CURRENT-EXP-IDX)
115800         AND AP-STATUS-APPROVED (WS-APR-SCAN-IDX3)
115900         AND AP-APPROVER-ID (WS-APR-SCAN-IDX3) =
116000             RL-SPECIFIC-APPROVER-ID (WS-RUL-SCAN-IDX)
116100         MOVE "Y" TO WS-SPECIFIC-OK-SWITCH.
116200 372-1-EXIT.
116300     EXIT.
116400
116500*****************************************************************
116600*    HYBRID leg: both the percentage test (if a percentage is
116700*    set) and the specific-approver test (if an approver is set)
116800*    must pass; a leg with nothing configured is vacuously true.
116900*****************************************************************
117000 373-EVAL-HYBRID.                                                 REQ3176
117100
117200     MOVE "Y" TO WS-PERCENTAGE-OK-SWITCH.
117300     IF RL-PERCENTAGE-REQUIRED (WS-RUL-SCAN-IDX) NOT = ZERO
117400         PERFORM 371-EVAL-PERCENTAGE THRU 371-EXIT.
117500     MOVE "Y" TO WS-SPECIFIC-OK-SWITCH.
117600     IF RL-SPECIFIC-APPROVER-ID (WS-RUL-SCAN-IDX) NOT = ZERO
117700         PERFORM 372-EVAL-SPECIFIC THRU 372-EXIT.
117800     IF PERCENTAGE-LEG-OK AND SPECIFIC-LEG-OK
117900         MOVE "Y" TO WS-RULE-SATISFIED-SWITCH.
118000 373-EXIT.
118100     EXIT.
118200
118300*****************************************************************
118400*    Shared by 310/320: locates an expense table row by id.
118500*****************************************************************
118600 375-FIND-EXPENSE-BY-ID.
118700
118800     MOVE "N" TO WS-EXP-FOUND-SWITCH.
118900     IF WS-EXP-COUNT > ZERO
119000         SEARCH ALL WS-EXP-ENTRY
119100             WHEN EX-ID (WS-EXP-IDX) = WS-SEARCH-EXPENSE-ID
119200                 MOVE "Y" TO WS-EXP-FOUND-SWITCH
119300                 MOVE WS-EXP-IDX TO WS-CURRENT-EXP-IDX.
119400 375-EXIT.
119500     EXIT.
119600
119700*****************************************************************
119800*    Writes the offending transaction to ERRTRAN.  Used for an
119900*    unrecognized transaction code, a SUBMIT naming an unknown
120000*    expense id, and a DECIDE that fails the authorization,
120100*    already-processed, or unknown-approval checks.
120200*****************************************************************
120300 900-WRITE-ERROR-TRANSACTION.
120400
120500     WRITE ERROR-TRANSACTION FROM APR-TRAN-RECORD.
120600     IF NOT ERRTRAN-SUCCESSFUL
120700         DISPLAY "WRITE ERROR ON ERRTRAN"
120800         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
120900     END-IF.
121000     ADD 1 TO WS-CNT-TRAN-REJECTED.
121100 900-EXIT.
121200     EXIT.
121300
121400*****************************************************************
121500*    Spills the EXPENSE and APPROVAL tables back out to their
121600*    files, in table order, once the transaction pass is done.
121700*****************************************************************
121800 990-SPILL-TABLES.
121900
122000     OPEN OUTPUT EXPFILE.
122100     PERFORM 991-WRITE-ONE-EXPENSE THRU 991-EXIT
122200         VARYING WS-EXP-SPILL-IDX FROM 1 BY 1
122300         UNTIL WS-EXP-SPILL-IDX > WS-EXP-COUNT.
122400     CLOSE EXPFILE.
122500     OPEN OUTPUT APRFILE.
122600     PERFORM 992-WRITE-ONE-APPROVAL THRU 992-EXIT
122700         VARYING WS-APR-SPILL-IDX FROM 1 BY 1
122800         UNTIL WS-APR-SPILL-IDX > WS-APR-COUNT.
122900     CLOSE APRFILE.
123000 990-EXIT.
123100     EXIT.
123200
123300 991-WRITE-ONE-EXPENSE.
123400
123500     MOVE WS-EXP-ENTRY (WS-EXP-SPILL-IDX) TO EXP-RECORD.
123600     WRITE EXP-RECORD.
123700     IF NOT EXPFILE-SUCCESSFUL
123800         DISPLAY "WRITE ERROR ON EXPFILE FOR EXPENSE ID "
123900                 EXP-ID
124000         DISPLAY "FILE STATUS CODE IS " EXPFILE-FILE-STATUS
124100     END-IF.
124200 991-EXIT.
124300     EXIT.
124400
124500 992-WRITE-ONE-APPROVAL.
124600
124700     MOVE WS-APR-ENTRY (WS-APR-SPILL-IDX) TO APR-RECORD.
124800     WRITE APR-RECORD.
124900     IF NOT APRFILE-SUCCESSFUL
125000         DISPLAY "WRITE ERROR ON APRFILE FOR APPROVAL ID "
125100                 APR-ID
125200         DISPLAY "FILE STATUS CODE IS " APRFILE-FILE-STATUS
125300     END-IF.
125400 992-EXIT.
125500     EXIT.
125600
125700*****************************************************************
125800*    Rewrites the next-key control record with the APR counter
125900*    as it stands after this run.
126000*****************************************************************
126100 995-REWRITE-CONTROL-RECORD.
126200
126300     REWRITE CTL-RECORD.
126400 995-EXIT.
126500     EXIT.
