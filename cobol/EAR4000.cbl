000100*****************************************************************
000200* Title...........: EAR4000 - Manager Assignment Maintenance
000300* Programmer.......: R. C. BOWDEN
000400* Installation.....: Vanderloo Financial Systems, Inc. -
000500*                    Data Processing, Finance Applications
000600* Date-Written.....: 08/21/89
000700* Date-Compiled....:
000800* Security.........: Confidential - Internal Use Only
000900* Program Desc.....: Maintains USR-MANAGER-ID on the user master
001000*                    file from a feed of employee/candidate
001100*                    manager pairs.  A candidate must already
001200*                    carry the MANAGER or ADMIN role and must
001300*                    belong to the same company as the employee
001400*                    or the assignment is rejected outright -
001500*                    this program never creates or deletes a
001600*                    user, it only reparents one.
001700* Change Log.......:
001800*    08/21/89  RCB  ORIGINAL PROGRAM - EAR4000
001900*    02/14/97  LKM  ADDED SAME-COMPANY EDIT, CR-2040 (ORG CHART
002000*                   PROJECT HAD ALLOWED CROSS-COMPANY MANAGERS)
002100*    09/01/98  LKM  Y2K PASS, CR-2231 - NO TWO-DIGIT YEAR FIELDS
002200*                   IN THIS PROGRAM, VERIFIED CLEAN
002300*    11/18/02  TWH  ADDED RUN-SUMMARY DISPLAY AT STOP RUN,
002400*                   HELP DESK TICKET 8847
002500*****************************************************************
002600
002700 IDENTIFICATION DIVISION.
002800
002900 PROGRAM-ID.  EAR4000.
003000 AUTHOR.      R. C. BOWDEN.
003100 INSTALLATION. VANDERLOO FINANCIAL SYSTEMS, INC.
003200 DATE-WRITTEN. 08/21/89.
003300 DATE-COMPILED.
003400 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400
004500 FILE-CONTROL.
004600
004700     SELECT USRTRAN  ASSIGN TO USRTRAN.
004800     SELECT USRLKUP  ASSIGN TO USRFILE.
004900     SELECT USROLD   ASSIGN TO USRFILE.
005000     SELECT USRNEW   ASSIGN TO USRNEW
005100                     FILE STATUS IS NEWMAST-FILE-STATUS.
005200     SELECT USRERR   ASSIGN TO USRERR
005300                     FILE STATUS IS ERRTRAN-FILE-STATUS.
005400
005500 DATA DIVISION.
005600
005700 FILE SECTION.
005800
005900 FD  USRTRAN.
006000
006100*    One assignment request per record - the employee to
006200*    reparent and the manager being proposed for that employee.
006300 01  USR-TRAN-RECORD.
006400     05  UT-EMPLOYEE-ID             PIC 9(09).
006500     05  UT-MANAGER-CANDIDATE-ID    PIC 9(09).
006600     05  FILLER                     PIC X(20).
006700
006800*    USRLKUP reads the same physical user master USROLD is about
006900*    to pass sequentially, but under its own ddname, so the
007000*    candidate-manager lookup table can be built ahead of time
007100*    without disturbing the old-master/new-master sequence the
007200*    300-level paragraphs drive - same trick this shop has used
007300*    since the EM- series whenever one pass needs a file random
007400*    and another pass needs it straight through.
007500 FD  USRLKUP.
007600     COPY USRREC REPLACING ==USR-== BY ==LK-==.
007700
007800 FD  USROLD.
007900
008000 01  OLD-MASTER-RECORD         PIC X(260).
008100
008200 FD  USRNEW.
008300     COPY USRREC.
008400
008500 FD  USRERR.
008600
008700 01  ERROR-TRANSACTION         PIC X(38).
008800
008900 WORKING-STORAGE SECTION.
009000
009100 01  SWITCHES.
009200     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X  VALUE "N".
009300         88  ALL-RECORDS-PROCESSED            VALUE "Y".
009400     05  NEED-TRANSACTION-SWITCH         PIC X  VALUE "Y".
009500         88  NEED-TRANSACTION                 VALUE "Y".
009600     05  NEED-MASTER-SWITCH              PIC X  VALUE "Y".
009700         88  NEED-MASTER                      VALUE "Y".
009800     05  WRITE-MASTER-SWITCH             PIC X  VALUE "N".
009900         88  WRITE-MASTER                     VALUE "Y".
010000     05  WS-MANAGER-FOUND-SWITCH         PIC X  VALUE "N".
010100         88  MANAGER-FOUND                    VALUE "Y".
010200     05  WS-USRLKUP-EOF-SWITCH           PIC X  VALUE "N".
010300         88  USRLKUP-AT-END                   VALUE "Y".
010400
010500 01  FILE-STATUS-FIELDS.
010600     05  NEWMAST-FILE-STATUS        PIC XX.
010700         88  NEWMAST-SUCCESSFUL          VALUE "00".
010800     05  ERRTRAN-FILE-STATUS        PIC XX.
010900         88  ERRTRAN-SUCCESSFUL          VALUE "00".
011000
011100*****************************************************************
011200*    USR-ID and UT-EMPLOYEE-ID are unsigned numeric, so the
011300*    all-nines high key substitutes for HIGH-VALUES the same way
011400*    EAR2000's WS-HIGH-KEY does.
011500*****************************************************************
011600 77  WS-HIGH-KEY                   PIC 9(09) VALUE 999999999.
011700
011800*    Renames every USR- field to OX- so the old-master copy of
011900*    the employee record (just read in) can sit in working
012000*    storage at the same time as the new-master copy (the FD's
012100*    own USR-RECORD, being built for USRNEW) without a
012200*    duplicate data-name.
012300     COPY USRREC REPLACING ==USR-== BY ==OX-==.
012400
012500 01  WS-MANAGER-TABLE-CONTROL.
012600     05  WS-MGR-COUNT               PIC 9(06) COMP  VALUE ZEROES.
012700
012800 01  WS-MANAGER-TABLE.
012900     05  WS-MGR-ENTRY OCCURS 0 TO 99999 TIMES
013000                      DEPENDING ON WS-MGR-COUNT
013100                      ASCENDING KEY IS WS-MGR-ID-K
013200                      INDEXED BY WS-MGR-IDX.
013300         10  WS-MGR-ID-K            PIC 9(09).
013400         10  WS-MGR-COMPANY-ID      PIC 9(09).
013500         10  WS-MGR-ROLE            PIC X(08).
013600             88  WS-MGR-IS-MANAGER      VALUE "MANAGER ".
013700             88  WS-MGR-IS-ADMIN         VALUE "ADMIN   ".
013800         10  FILLER                 PIC X(10).
013900
014000 01  WS-SEARCH-MANAGER-ID          PIC 9(09) VALUE ZEROES.
014100 01  WS-CURRENT-MGR-IDX            PIC 9(06) COMP VALUE ZEROES.
014200
014300 01  WS-COUNTERS.
014400     05  WS-CNT-ASSIGNED            PIC 9(07) COMP  VALUE ZEROES.
014500     05  WS-CNT-TRAN-REJECTED       PIC 9(07) COMP  VALUE ZEROES.
014600
014700 01  WS-TODAY-STAMP                PIC 9(14) VALUE ZEROES.
014800 01  WS-TODAY-STAMP-BRK REDEFINES WS-TODAY-STAMP.
014900     05  WS-TODAY-CCYYMMDD         PIC 9(08).
015000     05  WS-TODAY-HHMMSS           PIC 9(06).
015100
015200 01  WS-RUN-TIME-RAW               PIC 9(08) VALUE ZEROES.
015300
015400 PROCEDURE DIVISION.
015500
015600*****************************************************************
015700*    Main processing loop.  Opens every file this run touches,
015800*    builds the candidate-manager lookup table from USRLKUP,
015900*    stamps the run timestamp, then maintains the user master
016000*    file one matched pair of transaction/master records at a
016100*    time until both sides reach end of file.
016200*****************************************************************
016300 000-MAINTAIN-USER-FILE.
016400
016500     OPEN INPUT  USROLD
016600                 USRLKUP
016700                 USRTRAN
016800          OUTPUT USRNEW
016900                 USRERR.
017000     PERFORM 100-LOAD-MANAGER-TABLE THRU 100-EXIT.
017100     PERFORM 110-GET-RUN-TIMESTAMP THRU 110-EXIT.
017200     PERFORM 300-MAINTAIN-USER-RECORD THRU 300-EXIT
017300         UNTIL ALL-RECORDS-PROCESSED.
017400     CLOSE USROLD
017500           USRLKUP
017600           USRTRAN
017700           USRNEW
017800           USRERR.
017900     DISPLAY "EAR4000 - MANAGERS ASSIGNED:       "                TKT8847
018000             WS-CNT-ASSIGNED.
018100     DISPLAY "EAR4000 - TRANSACTIONS REJECTED:   "
018200             WS-CNT-TRAN-REJECTED.
018300     STOP RUN.
018400
018500*****************************************************************
018600*    Reads USRLKUP once, ascending by LK-ID, into a table so
018700*    385-FIND-MANAGER-CANDIDATE can SEARCH ALL it for the role
018800*    and company id of a proposed manager without disturbing the
018900*    USROLD/USRNEW sequential pass.
019000*****************************************************************
019100 100-LOAD-MANAGER-TABLE.
019200
019300     MOVE ZERO TO WS-MGR-COUNT.
019400     PERFORM 101-READ-LOOKUP-RECORD THRU 101-EXIT
019500         UNTIL USRLKUP-AT-END.
019600 100-EXIT.
019700     EXIT.
019800
019900 101-READ-LOOKUP-RECORD.
020000
020100     READ USRLKUP
020200         AT END
020300             SET USRLKUP-AT-END TO TRUE
020400         NOT AT END
020500             ADD 1 TO WS-MGR-COUNT
020600             MOVE LK-ID          TO WS-MGR-ID-K (WS-MGR-COUNT)
020700             MOVE LK-COMPANY-ID  TO WS-MGR-COMPANY-ID
020800                                    (WS-MGR-COUNT)
020900             MOVE LK-ROLE        TO WS-MGR-ROLE (WS-MGR-COUNT).
021000 101-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400*    Stamps this run's CCYYMMDDHHMMSS once at the top of the job
021500*    so every assignment this run applies carries the same
021600*    USR-UPDATED-AT timestamp - no intrinsic date functions, just
021700*    ACCEPT FROM DATE/TIME, same as EAR2000's 110 paragraph.
021800*****************************************************************
021900 110-GET-RUN-TIMESTAMP.
022000
022100     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
022200     ACCEPT WS-RUN-TIME-RAW FROM TIME.
022300     MOVE WS-RUN-TIME-RAW (1:6) TO WS-TODAY-HHMMSS.
022400 110-EXIT.
022500     EXIT.
022600
022700*****************************************************************
022800*    Initializes the new master record buffer, reads in the next
022900*    transaction and master record as needed, checks for a
023000*    match, and either applies the assignment or carries the
023100*    master record forward unchanged.  Writes out the new master
023200*    record once the match logic is done with it.
023300*****************************************************************
023400 300-MAINTAIN-USER-RECORD.
023500
023600     MOVE SPACES TO USR-RECORD.
023700     MOVE ZEROES TO USR-ID USR-COMPANY-ID USR-MANAGER-ID
023800                     USR-UPDATED-AT.
023900     IF NEED-TRANSACTION
024000         PERFORM 310-READ-USER-TRANSACTION THRU 310-EXIT
024100         MOVE "N" TO NEED-TRANSACTION-SWITCH
024200     END-IF.
024300     IF NEED-MASTER
024400         PERFORM 320-READ-OLD-MASTER THRU 320-EXIT
024500         MOVE "N" TO NEED-MASTER-SWITCH
024600     END-IF.
024700     PERFORM 330-MATCH-MASTER-TRAN THRU 330-EXIT.
024800     IF WRITE-MASTER
024900         PERFORM 340-WRITE-NEW-MASTER THRU 340-EXIT
025000         MOVE "N" TO WRITE-MASTER-SWITCH
025100     END-IF.
025200 300-EXIT.
025300     EXIT.
025400
025500*****************************************************************
025600*    Reads in the next assignment transaction.  At end of file,
025700*    sets the employee id to the all-nines high key so the match
025800*    step treats every remaining master record as unmatched.
025900*****************************************************************
026000 310-READ-USER-TRANSACTION.
026100
026200     READ USRTRAN
026300         AT END
026400             MOVE WS-HIGH-KEY TO UT-EMPLOYEE-ID.
026500 310-EXIT.
026600     EXIT.
026700
026800*****************************************************************
026900*    Reads in the next master record from the old user master
027000*    file.  At end of file, sets the user id to the all-nines
027100*    high key so the match step treats every remaining
027200*    transaction as unmatched.
027300*****************************************************************
027400 320-READ-OLD-MASTER.
027500
027600     READ USROLD INTO OX-RECORD
027700         AT END
027800             MOVE WS-HIGH-KEY TO OX-ID.
027900 320-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300*    Compares the employee id on the transaction to the user id
028400*    on the master to decide whether the transaction names an
028500*    employee who is not on file, the master carries forward
028600*    with no transaction, or the two match and the assignment is
028700*    applied.
028800*****************************************************************
028900 330-MATCH-MASTER-TRAN.
029000
029100     IF OX-ID > UT-EMPLOYEE-ID
029200         PERFORM 350-PROCESS-HI-MASTER THRU 350-EXIT
029300     ELSE
029400         IF OX-ID < UT-EMPLOYEE-ID
029500             PERFORM 360-PROCESS-LO-MASTER THRU 360-EXIT
029600         ELSE
029700             PERFORM 370-PROCESS-MAST-TRAN-EQUAL THRU 370-EXIT.
029800 330-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200*    Writes out the new master record.  A write error here ends
030300*    the run outright, same as every master file this shop has
030400*    ever maintained - a master file that cannot be written is
030500*    not something a re-run of this job can fix.
030600*****************************************************************
030700 340-WRITE-NEW-MASTER.
030800
030900     WRITE USR-RECORD.
031000     IF NOT NEWMAST-SUCCESSFUL
031100         DISPLAY "WRITE ERROR ON USRNEW FOR USER ID "
031200                 USR-ID
031300         DISPLAY "FILE STATUS CODE IS " NEWMAST-FILE-STATUS
031400         SET ALL-RECORDS-PROCESSED TO TRUE
031500     END-IF.
031600 340-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000*    The master file has no record for this transaction's
032100*    employee id.  This program never creates a user, so any
032200*    unmatched assignment transaction is rejected outright.
032300*****************************************************************
032400 350-PROCESS-HI-MASTER.
032500
032600     PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT.
032700 350-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100*    The master record has no matching transaction.  Carries the
033200*    existing employee record forward unchanged and reads the
033300*    next master record on the next pass through.
033400*****************************************************************
033500 360-PROCESS-LO-MASTER.
033600
033700     MOVE OX-RECORD TO USR-RECORD.
033800     SET WRITE-MASTER TO TRUE.
033900     SET NEED-MASTER TO TRUE.
034000 360-EXIT.
034100     EXIT.
034200
034300*****************************************************************
034400*    The transaction and master ids match.  At end of file (both
034500*    sides at the high key) ends the run; otherwise applies the
034600*    manager assignment.
034700*****************************************************************
034800 370-PROCESS-MAST-TRAN-EQUAL.
034900
035000     IF OX-ID = WS-HIGH-KEY
035100         SET ALL-RECORDS-PROCESSED TO TRUE
035200     ELSE
035300         PERFORM 380-APPLY-ASSIGNMENT THRU 380-EXIT.
035400 370-EXIT.
035500     EXIT.
035600
035700*****************************************************************
035800*    Apply the manager assignment.  The candidate manager must
035900*    already be on file, must carry the MANAGER or ADMIN role,
036000*    and must belong to the same company as the employee being
036100*    reparented, or the assignment is rejected and the existing
036200*    master carries forward untouched.  On success,
036300*    USR-MANAGER-ID is overwritten and USR-UPDATED-AT restamped.
036400*****************************************************************
036500 380-APPLY-ASSIGNMENT.                                            CR-2040
036600
036700     MOVE OX-RECORD TO USR-RECORD.
036800     MOVE UT-MANAGER-CANDIDATE-ID TO WS-SEARCH-MANAGER-ID.
036900     PERFORM 385-FIND-MANAGER-CANDIDATE THRU 385-EXIT.
037000     IF NOT MANAGER-FOUND
037100         SET WRITE-MASTER TO TRUE
037200         SET NEED-MASTER TO TRUE
037300         PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
037400     ELSE
037500         IF NOT (WS-MGR-IS-MANAGER (WS-CURRENT-MGR-IDX)
037600                 OR WS-MGR-IS-ADMIN (WS-CURRENT-MGR-IDX))
037700             SET WRITE-MASTER TO TRUE
037800             SET NEED-MASTER TO TRUE
037900             PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
038000         ELSE
038100             IF WS-MGR-COMPANY-ID (WS-CURRENT-MGR-IDX)
038200                     NOT = OX-COMPANY-ID
038300                 SET WRITE-MASTER TO TRUE
038400                 SET NEED-MASTER TO TRUE
038500                 PERFORM 900-WRITE-ERROR-TRANSACTION THRU 900-EXIT
038600             ELSE
038700                 MOVE UT-MANAGER-CANDIDATE-ID TO USR-MANAGER-ID
038800                 MOVE WS-TODAY-STAMP TO USR-UPDATED-AT
038900                 SET WRITE-MASTER TO TRUE
039000                 SET NEED-MASTER TO TRUE
039100                 SET NEED-TRANSACTION TO TRUE
039200                 ADD 1 TO WS-CNT-ASSIGNED.
039300 380-EXIT.
039400     EXIT.
039500
039600*****************************************************************
039700*    Shared candidate-manager lookup against the in-memory table
039800*    built by 100-LOAD-MANAGER-TABLE.  Caller loads the id to
039900*    find into WS-SEARCH-MANAGER-ID before performing this
040000*    paragraph; on a hit, WS-CURRENT-MGR-IDX is left pointing at
040100*    the matching table entry for the caller to read the role
040200*    and company id from.
040300*****************************************************************
040400 385-FIND-MANAGER-CANDIDATE.
040500
040600     MOVE "N" TO WS-MANAGER-FOUND-SWITCH.
040700     IF WS-MGR-COUNT > ZERO
040800         SEARCH ALL WS-MGR-ENTRY
040900             WHEN WS-MGR-ID-K (WS-MGR-IDX) = WS-SEARCH-MANAGER-ID
041000                 MOVE "Y" TO WS-MANAGER-FOUND-SWITCH
041100                 MOVE WS-MGR-IDX TO WS-CURRENT-MGR-IDX.
041200 385-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600*    Writes the offending transaction to USRERR.  Used for an
041700*    assignment naming an employee not on file, a candidate
041800*    manager not on file, a candidate without the MANAGER or
041900*    ADMIN role, and a candidate in a different company than the
042000*    employee.
042100*****************************************************************
042200 900-WRITE-ERROR-TRANSACTION.
042300
042400     WRITE ERROR-TRANSACTION FROM USR-TRAN-RECORD.
042500     IF NOT ERRTRAN-SUCCESSFUL
042600         DISPLAY "WRITE ERROR ON USRERR FOR EMPLOYEE ID "
042700                 UT-EMPLOYEE-ID
042800         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
042900         SET ALL-RECORDS-PROCESSED TO TRUE
043000     ELSE
043100         SET NEED-TRANSACTION TO TRUE.
043200     ADD 1 TO WS-CNT-TRAN-REJECTED.
043300 900-EXIT.
043400     EXIT.
